000100******************************************************************
000200*    LISTREC   -  PRODUCT/PLATFORM LISTING RECORD / PRICE TABLE  *
000300*                                                                *
000400*    ONE ROW PER (PRODUCT, PLATFORM) PAIR.  LISTING-FILE ARRIVES  *
000500*    SORTED BY LS-PRODUCT-ID SO THE "CHEAPEST AVAILABLE" SEARCH   *
000600*    IN 320-FIND-CHEAPEST-LISTING CAN WALK THE TABLE IN FILE      *
000700*    ORDER AND LET THE FIRST LOW-PRICE MATCH WIN A TIE, THE WAY   *
000800*    THE OLD MANUAL PRICING BOOK USED TO.                         *
000900******************************************************************
001000 01  LS-LISTING-RECORD.
001100     05  LS-PRODUCT-ID               PIC X(20).
001200     05  LS-PLATFORM-ID              PIC X(12).
001300     05  LS-SELLING-PRICE            PIC S9(5)V99.
001400     05  LS-SELLING-PRICE-A REDEFINES LS-SELLING-PRICE
001500                                     PIC X(7).
001600     05  LS-AVAILABLE-FLAG           PIC X(1).
001700         88  LS-AVAILABLE                VALUE 'Y'.
001800         88  LS-NOT-AVAILABLE             VALUE 'N'.
001900     05  FILLER                      PIC X(10).
002000******************************************************************
002100*    IN-MEMORY LISTING TABLE -- BUILT ONCE AT 120-LOAD-LISTING-   *
002200*    TABLE AND SEARCHED BY BOTH THE PRODUCT ID AND THE PLATFORM   *
002300*    ID ON EVERY CART LINE RATED.  LS-TBL-ROW-COUNT IS CAPPED AT   *
002400*    5000 ROWS, WHICH HAS COVERED EVERY CATALOG THIS SHOP HAS RUN  *
002500*    SINCE THE PRICE FILE WENT TO TABLE LOOKUP INSTEAD OF A RE-   *
002600*    READ PER ITEM.                                               *
002700******************************************************************
002800 01  LS-LISTING-TABLE.
002900     05  LS-TBL-ROW-COUNT            PIC S9(4) COMP VALUE +0.
003000     05  LS-TBL-ROW    OCCURS 1 TO 5000 TIMES
003100                       DEPENDING ON LS-TBL-ROW-COUNT
003200                       INDEXED BY LS-TBL-IDX.
003300         10  LS-TBL-PRODUCT-ID       PIC X(20).
003400         10  LS-TBL-PLATFORM-ID      PIC X(12).
003500         10  LS-TBL-SELLING-PRICE    PIC S9(5)V99.
003600         10  LS-TBL-AVAILABLE-FLAG   PIC X(1).
003700             88  LS-TBL-AVAILABLE        VALUE 'Y'.
