000100******************************************************************
000200*    CARTREC   -  CUSTOMER CART LINE ITEM RECORD                 *
000300*                                                                *
000400*    ONE ROW PER LINE IN A CUSTOMER'S CART.  CART-FILE IS KEPT   *
000500*    IN CI-USER-ID SEQUENCE SO THE MAIN COMPARISON RUN CAN BREAK  *
000600*    ON USER WITHOUT A SORT STEP.  CI-ADDED-AT-PARTS BELOW IS    *
000700*    THE SAME "BUST THE STAMP APART" TRICK THIS SHOP USES ON     *
000800*    EVERY DATE-TIME FIELD -- SEE THE OLD SANDBOX DISCHARGE-DATE  *
000900*    BREAKOUT THIS COPYBOOK WAS LIFTED FROM.                     *
001000******************************************************************
001100 01  CI-CART-ITEM-RECORD.
001200     05  CI-CART-ITEM-ID             PIC 9(9).
001300     05  CI-USER-ID                  PIC 9(9).
001400     05  CI-PRODUCT-ID               PIC X(20).
001500     05  CI-PRODUCT-NAME             PIC X(40).
001600     05  CI-QUANTITY                 PIC 9(3).
001700     05  CI-ADDED-AT                 PIC X(19).
001800     05  CI-ADDED-AT-PARTS REDEFINES CI-ADDED-AT.
001900         10  CI-ADD-YEAR             PIC X(4).
002000         10  CI-ADD-DASH-1           PIC X(1).
002100         10  CI-ADD-MONTH            PIC X(2).
002200         10  CI-ADD-DASH-2           PIC X(1).
002300         10  CI-ADD-DAY              PIC X(2).
002400         10  CI-ADD-DASH-3           PIC X(1).
002500         10  CI-ADD-HOUR             PIC X(2).
002600         10  CI-ADD-DOT-1            PIC X(1).
002700         10  CI-ADD-MINUTE           PIC X(2).
002800         10  CI-ADD-DOT-2            PIC X(1).
002900         10  CI-ADD-SECOND           PIC X(2).
003000     05  FILLER                      PIC X(20).
