000100******************************************************************
000200*    RESULTREC -  RATED COMBO RESULT RECORD (RESULT-FILE)        *
000300*                                                                *
000400*    ONE ROW PER COMBO RATED FOR A USER -- ONE ROW PER PLATFORM   *
000500*    THE CART TOUCHES, PLUS ONE "BEST-COMBO" ROW.  WRITTEN BY     *
000600*    CARTCMP AFTER 500-RANK-AND-REPORT-COMBOS PUTS THE COMBOS IN  *
000700*    ASCENDING CR-TOTAL-COST ORDER.                               *
000800******************************************************************
000900 01  CR-RESULT-RECORD.
001000     05  CR-USER-ID                  PIC 9(9).
001100     05  CR-COMBO-NAME               PIC X(12).
001200     05  CR-SUBTOTAL                 PIC S9(7)V99.
001300     05  CR-DELIVERY-FEE             PIC S9(5)V99.
001400     05  CR-HANDLING-CHARGE          PIC S9(5)V99.
001500     05  CR-PLATFORM-FEE             PIC S9(5)V99.
001600     05  CR-TOTAL-COST               PIC S9(7)V99.
001700     05  CR-TOTAL-COST-A REDEFINES CR-TOTAL-COST
001800                                     PIC X(9).
001900     05  CR-AVAILABLE-ITEMS          PIC 9(3).
002000     05  CR-UNAVAILABLE-ITEMS        PIC 9(3).
002100     05  CR-FREE-DELIVERY-FLAG       PIC X(1).
002200         88  CR-FREE-DELIVERY            VALUE 'Y'.
002300     05  FILLER                      PIC X(13).
