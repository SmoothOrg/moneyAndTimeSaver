000100******************************************************************
000200*    TXNREC    -  CART MAINTENANCE TRANSACTION RECORD (TXN-FILE) *
000300*                                                                *
000400*    ONE TRANSACTION PER LINE, SORTED BY TX-USER-ID SO CARTMAINT *
000500*    CAN LOG "UNKNOWN USER" ERRORS IN THE SAME PASS IT LOADS THE *
000600*    OLD CART TABLE.  TX-ACTION-CODE DRIVES THE EVALUATE IN      *
000700*    CARTMAINT'S 200-PROCESS-TRANSACTIONS -- ONLY THE FIELDS THE *
000800*    ACTION ACTUALLY USES ARE PUNCHED; THE REST RIDE ALONG BLANK *
000900*    OR ZERO.                                                    *
001000******************************************************************
001100 01  TX-TRANSACTION-RECORD.
001200     05  TX-ACTION-CODE              PIC X(6).
001300         88  TX-ACTION-ADD               VALUE 'ADD   '.
001400         88  TX-ACTION-UPDQTY            VALUE 'UPDQTY'.
001500         88  TX-ACTION-REMOVE            VALUE 'REMOVE'.
001600         88  TX-ACTION-CLEAR             VALUE 'CLEAR '.
001700     05  TX-USER-ID                  PIC 9(9).
001800     05  TX-CART-ITEM-ID             PIC 9(9).
001900     05  TX-PRODUCT-ID               PIC X(20).
002000     05  TX-QUANTITY                 PIC 9(3).
002100     05  FILLER                      PIC X(13).
