000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GEOCALC.
000300 AUTHOR.        D K LAMBERT.
000400 INSTALLATION.  MATB DATA CENTER.
000500 DATE-WRITTEN.  07-10-89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPERTY OF MATB - RESTRICTED TO MATB PERSONNEL.
000800******************************************************************
000900*    GEOCALC - ENCODES ONE CUSTOMER LOCATION INTO A GEOHASH.     *
001000*    CALLED ONCE PER LOCATION-FILE ROW BY GEOHASH.CBL'S          *
001100*    100-PROCESS-LOCATIONS.  INTERLEAVES LONGITUDE AND LATITUDE  *
001200*    BITS, LONGITUDE FIRST, BISECTING THE -180/180 AND -90/90    *
001300*    RANGES UNTIL LK-GEOHASH-OUT HOLDS WS-PRECISION BASE-32      *
001400*    CHARACTERS.  EACH BISECTION COMPARE IS STRICTLY GREATER-    *
001500*    THAN - A COORDINATE ON THE MIDPOINT TAKES THE LOWER HALF,   *
001600*    NOT THE UPPER HALF.                                         *
001700******************************************************************
001800*    CHANGE LOG.
001900******************************************************************
002000*    07-10-89  DKL   MATB0130   ORIGINAL CODING - LIFTED THE
002100*                               CALLED-ONCE-PER-RECORD LINKAGE
002200*                               SHAPE FROM THE OLD PRODUCT-STATS
002300*                               SUBROUTINE, REWORKED AS A BIT-
002400*                               INTERLEAVE ENCODER.
002500*    03-14-90  RWH   MATB0148   CONFIRMED THE MIDPOINT COMPARE
002600*                               IS STRICTLY GREATER-THAN, NOT >=
002700*                               - MATCHES THE ON-LINE ENCODER'S
002800*                               TREATMENT OF A BOUNDARY HIT.
002900*    11-02-92  DKL   MATB0270   PRECISION MOVED TO A WORKING-
003000*                               STORAGE FIELD INSTEAD OF A
003100*                               HARD-CODED 7 IN THE PERFORM
003200*                               UNTIL, SO A FUTURE CALLER CAN
003300*                               PASS A DIFFERENT LENGTH.
003400*    11-20-98  TLB   MATB0563   Y2K - NO DATE FIELDS IN THIS
003500*                               LINKAGE.  SIGNED OFF.
003600*    06-18-02  RWH   MATB0670   OUTPUT NOW BUILT THROUGH A
003700*                               REDEFINES TABLE OVER LK-GEOHASH-
003800*                               OUT INSTEAD OF REFERENCE-
003900*                               MODIFYING THE PARAMETER DIRECTLY.
004000*    02-09-05  DKL   MATB0735   ALPHABET MOVED TO ITS OWN 01 -
004100*                               DIRECT INDEX INTO THE OCCURS IS
004200*                               FASTER THAN A SEARCH WOULD BE.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
004950 77  WS-ENCODE-ABEND-SW               PIC X(3)  VALUE 'NO '.
005000******************************************************************
005100*  THE 32-CHARACTER GEOHASH ALPHABET.  "A", "I", "L" AND "O"    *
005200*  ARE DELIBERATELY MISSING - THE SAME OMISSION THE ON-LINE     *
005300*  SIDE USES SO A BATCH HASH AND AN ON-LINE HASH FOR THE SAME   *
005400*  COORDINATE ALWAYS MATCH CHARACTER FOR CHARACTER.              *
005500******************************************************************
005600 01  WS-GEOHASH-ALPHABET.
005700     05  WS-ALPHABET-TEXT         PIC X(32)  VALUE
005800             '0123456789bcdefghjkmnpqrstuvwxyz'.
005900     05  WS-ALPHABET-CHARS REDEFINES WS-ALPHABET-TEXT.
006000         10  WS-ALPHABET-CHAR     OCCURS 32 TIMES
006100                                  PIC X(1).
006200******************************************************************
006300*  WS-COORD-RANGES - THE SHRINKING LAT/LON WINDOWS THE ENCODE   *
006400*  LOOP BISECTS ONE BIT AT A TIME.  WS-MID IS REUSED FOR BOTH    *
006500*  AXES SINCE ONLY ONE AXIS IS SPLIT AT A TIME.                  *
006600******************************************************************
006700 01  WS-COORD-RANGES.
006800     05  WS-LAT-MIN                PIC S9(3)V9(6) COMP-3.
006900     05  WS-LAT-MAX                PIC S9(3)V9(6) COMP-3.
007000     05  WS-LON-MIN                PIC S9(3)V9(6) COMP-3.
007100     05  WS-LON-MAX                PIC S9(3)V9(6) COMP-3.
007200     05  WS-MID                    PIC S9(3)V9(6) COMP-3.
007300     05  WS-MID-A REDEFINES WS-MID PIC X(5).
007400     05  FILLER                    PIC X(08).
007500******************************************************************
007600*  WS-ENCODE-CONTROLS - WS-CHAR-VALUE ACCUMULATES FIVE BITS     *
007700*  (ONE ALPHABET CHARACTER'S WORTH) BEFORE 140-EMIT-CHARACTER   *
007800*  FIRES.  WS-EVEN-BIT-SW TRACKS WHICH AXIS SPLITS NEXT - ODD    *
007900*  BITS ARE LONGITUDE, EVEN BITS ARE LATITUDE, PER THE USUAL     *
008000*  GEOHASH INTERLEAVE STARTING WITH LONGITUDE.                   *
008100******************************************************************
008200 01  WS-ENCODE-CONTROLS.
008300     05  WS-PRECISION               PIC S9(2) COMP VALUE +7.
008400     05  WS-PRECISION-A REDEFINES WS-PRECISION
008500                                    PIC X(2).
008600     05  WS-CHAR-CTR                PIC S9(2) COMP VALUE +0.
008700     05  WS-BIT-CTR                 PIC S9(2) COMP VALUE +0.
008800     05  WS-CHAR-VALUE              PIC S9(2) COMP VALUE +0.
008900     05  WS-ALPHA-IDX               PIC S9(2) COMP VALUE +0.
009000     05  WS-OUT-POS                 PIC S9(2) COMP VALUE +0.
009100     05  WS-EVEN-BIT-SW             PIC X(3)  VALUE 'YES'.
009200         88  WS-EVEN-BIT                VALUE 'YES'.
009300         88  WS-ODD-BIT                 VALUE 'NO '.
009400     05  FILLER                     PIC X(06).
009500******************************************************************
009600 LINKAGE SECTION.
009700******************************************************************
009800*  LK-LATITUDE / LK-LONGITUDE ARRIVE FROM UL-LATITUDE/UL-        *
009900*  LONGITUDE IN LOCREC - DECIMAL DEGREES, SOUTH AND WEST         *
010000*  NEGATIVE.  LK-GEOHASH-OUT COMES BACK BLANK-PADDED PAST        *
010100*  WHATEVER WS-PRECISION CHARACTERS WERE ENCODED.                *
010200******************************************************************
010300 01  LK-LATITUDE                    PIC S9(3)V9(6).
010400 01  LK-LONGITUDE                   PIC S9(3)V9(6).
010500 01  LK-GEOHASH-OUT                 PIC X(12).
010600 01  LK-GEOHASH-CHARS REDEFINES LK-GEOHASH-OUT.
010700     05  LK-GEOHASH-CHAR             OCCURS 12 TIMES
010800                                     PIC X(1).
010900******************************************************************
011000 PROCEDURE DIVISION USING LK-LATITUDE, LK-LONGITUDE,
011100                           LK-GEOHASH-OUT.
011200******************************************************************
011300 000-MAINLINE.
011400******************************************************************
011500     PERFORM 100-ENCODE-GEOHASH THRU 100-EXIT.
011600     GOBACK.
011700******************************************************************
011800 000-EXIT.
011900     EXIT.
012000******************************************************************
012100*  100- RESETS THE TWO COORDINATE WINDOWS TO THE WHOLE EARTH,   *
012200*  BLANKS THE OUTPUT FIELD, THEN DRIVES 110 ONE BIT AT A TIME   *
012300*  UNTIL WS-PRECISION CHARACTERS HAVE BEEN EMITTED.              *
012400******************************************************************
012500 100-ENCODE-GEOHASH.
012600******************************************************************
012700     MOVE -90              TO WS-LAT-MIN.
012800     MOVE 90                TO WS-LAT-MAX.
012900     MOVE -180              TO WS-LON-MIN.
013000     MOVE 180               TO WS-LON-MAX.
013100     MOVE SPACES             TO LK-GEOHASH-OUT.
013200     MOVE +0 TO WS-CHAR-CTR.
013300     MOVE +0 TO WS-BIT-CTR.
013400     MOVE +0 TO WS-CHAR-VALUE.
013500     MOVE +0 TO WS-OUT-POS.
013600     SET WS-EVEN-BIT TO TRUE.
013700     PERFORM 110-ENCODE-ONE-BIT THRU 110-EXIT
013800         UNTIL WS-CHAR-CTR NOT LESS THAN WS-PRECISION.
013900******************************************************************
014000 100-EXIT.
014100     EXIT.
014200******************************************************************
014300*  110- SPLITS WHICHEVER AXIS IS DUE NEXT, THEN EVERY FIFTH     *
014400*  BIT HANDS THE FIVE-BIT VALUE TO 140-EMIT-CHARACTER AND       *
014500*  RESETS FOR THE NEXT CHARACTER.                                *
014600******************************************************************
014700 110-ENCODE-ONE-BIT.
014800******************************************************************
014900     IF WS-EVEN-BIT
015000         PERFORM 120-SPLIT-LONGITUDE THRU 120-EXIT
015100         SET WS-ODD-BIT TO TRUE
015200     ELSE
015300         PERFORM 130-SPLIT-LATITUDE THRU 130-EXIT
015400         SET WS-EVEN-BIT TO TRUE
015500     END-IF.
015600     ADD 1 TO WS-BIT-CTR.
015700     IF WS-BIT-CTR = 5
015800         PERFORM 140-EMIT-CHARACTER THRU 140-EXIT
015900         MOVE +0 TO WS-BIT-CTR
016000         MOVE +0 TO WS-CHAR-VALUE
016100     END-IF.
016200******************************************************************
016300 110-EXIT.
016400     EXIT.
016500******************************************************************
016600*  120- BISECTS THE LONGITUDE WINDOW.  A STRICT GREATER-THAN    *
016700*  COMPARE SETS THE BIT AND NARROWS THE WINDOW UP; OTHERWISE    *
016800*  THE WINDOW NARROWS DOWN AND THE BIT STAYS ZERO.               *
016900******************************************************************
017000 120-SPLIT-LONGITUDE.
017100******************************************************************
017200     COMPUTE WS-MID ROUNDED = (WS-LON-MIN + WS-LON-MAX) / 2.
017300     IF LK-LONGITUDE > WS-MID
017400         COMPUTE WS-CHAR-VALUE = WS-CHAR-VALUE * 2 + 1
017500         MOVE WS-MID TO WS-LON-MIN
017600     ELSE
017700         COMPUTE WS-CHAR-VALUE = WS-CHAR-VALUE * 2
017800         MOVE WS-MID TO WS-LON-MAX
017900     END-IF.
018000******************************************************************
018100 120-EXIT.
018200     EXIT.
018300******************************************************************
018400*  130- SAME BISECTION, LATITUDE WINDOW.                         *
018500******************************************************************
018600 130-SPLIT-LATITUDE.
018700******************************************************************
018800     COMPUTE WS-MID ROUNDED = (WS-LAT-MIN + WS-LAT-MAX) / 2.
018900     IF LK-LATITUDE > WS-MID
019000         COMPUTE WS-CHAR-VALUE = WS-CHAR-VALUE * 2 + 1
019100         MOVE WS-MID TO WS-LAT-MIN
019200     ELSE
019300         COMPUTE WS-CHAR-VALUE = WS-CHAR-VALUE * 2
019400         MOVE WS-MID TO WS-LAT-MAX
019500     END-IF.
019600******************************************************************
019700 130-EXIT.
019800     EXIT.
019900******************************************************************
020000*  140- WS-CHAR-VALUE IS 0-31 HERE - ADD 1 TO LAND ON THE       *
020100*  RIGHT WS-ALPHABET-CHAR SLOT, THEN DROP IT INTO THE NEXT      *
020200*  POSITION OF THE OUTPUT FIELD'S CHARACTER TABLE.               *
020300******************************************************************
020400 140-EMIT-CHARACTER.
020500******************************************************************
020600     ADD 1 TO WS-OUT-POS.
020700     ADD 1 TO WS-CHAR-CTR.
020800     COMPUTE WS-ALPHA-IDX = WS-CHAR-VALUE + 1.
020900     MOVE WS-ALPHABET-CHAR (WS-ALPHA-IDX)
021000                             TO LK-GEOHASH-CHAR (WS-OUT-POS).
021100******************************************************************
021200 140-EXIT.
021300     EXIT.
021400*  END OF PROGRAM GEOCALC
