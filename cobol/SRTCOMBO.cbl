000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SRTCOMBO.
000300 AUTHOR.        D K LAMBERT.
000400 INSTALLATION.  MATB DATA CENTER.
000500 DATE-WRITTEN.  04-11-89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPERTY OF MATB - RESTRICTED TO MATB PERSONNEL.
000800******************************************************************
000900*    SRTCOMBO - RANKS THE RATED COMBO ROWS CALLED BY CARTCMP'S   *
001000*    500-RANK-AND-REPORT-COMBOS.  ASCENDING INSERTION SORT ON    *
001100*    LK-COMBO-TOTAL-COST, ROW 1 IS THE CHEAPEST COMBO (THE ONE   *
001200*    REPORTED AS "BEST-COMBO").  THE COMPARE IS STRICTLY LESS-   *
001300*    THAN ONLY SO TWO COMBOS TIED ON PRICE KEEP THE ORDER THEY   *
001400*    ARRIVED IN FROM CARTCMP - THE SAME TIE RULE USED IN THE     *
001500*    CHEAPEST-LISTING SEARCH OVER IN CARTCMP ITSELF.             *
001600******************************************************************
001700*    CHANGE LOG.
001800******************************************************************
001900*    04-11-89  DKL   MATB0120   ORIGINAL CODING - INSERTION SORT
002000*                               LIFTED FROM THE ADSORT LINKAGE ON
002100*                               THE OLD BATCH STATISTICS RUN.
002200*    09-19-91  RWH   MATB0188   COMBO TABLE GREW A DETAIL-START/
002300*                               DETAIL-COUNT PAIR - CONFIRMED THE
002400*                               SWAP MOVES THE WHOLE ROW SO THE
002500*                               POINTERS TRAVEL WITH IT.
002600*    06-02-94  DKL   MATB0244   SKIP THE SORT ENTIRELY ON A ONE-
002700*                               ROW OR EMPTY TABLE.
002800*    11-09-98  TLB   MATB0561   Y2K - NO DATE FIELDS IN THIS
002900*                               LINKAGE.  SIGNED OFF.
003000*    08-20-02  RWH   MATB0668   RENAMED THE SWAP FIELDS TO MATCH
003100*                               CARTCMP PER THE MATB0640 REVIEW.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-390.
003600 OBJECT-COMPUTER.   IBM-390.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003850 77  WS-SORT-ABEND-SW                 PIC X(3)  VALUE 'NO '.
003900******************************************************************
004000*  SWAP WORK AREA - HOLDS ONE COMBO ROW WHILE TWO TABLE SLOTS ARE*
004100*  EXCHANGED.  LAID OUT IDENTICAL TO THE LK-COMBO-ROW BELOW SO A *
004200*  SINGLE MOVE CORRESPONDING CAN SWAP A WHOLE ROW AT ONCE.       *
004300******************************************************************
004400 01  WS-SWAP-ROW.
004500     05  WS-SWAP-NAME                 PIC X(12).
004600     05  WS-SWAP-SUBTOTAL             PIC S9(7)V99.
004700     05  WS-SWAP-DELIVERY             PIC S9(5)V99.
004800     05  WS-SWAP-HANDLING             PIC S9(5)V99.
004900     05  WS-SWAP-PLATFORM-FEE         PIC S9(5)V99.
005000     05  WS-SWAP-TOTAL-COST           PIC S9(7)V99.
005100     05  WS-SWAP-TOTAL-COST-A REDEFINES WS-SWAP-TOTAL-COST
005200                                       PIC X(9).
005300     05  WS-SWAP-AVAIL-ITEMS          PIC 9(3).
005400     05  WS-SWAP-UNAVAIL-ITEMS        PIC 9(3).
005500     05  WS-SWAP-FREE-DEL-FLAG        PIC X(1).
005600     05  WS-SWAP-DETAIL-START         PIC S9(4) COMP.
005700     05  WS-SWAP-DETAIL-COUNT         PIC S9(4) COMP.
005800******************************************************************
005900 01  WS-SORT-CONTROLS.
006000     05  WS-OUT-IDX                   PIC S9(4) COMP.
006010     05  WS-OUT-IDX-A REDEFINES WS-OUT-IDX
006020                                  PIC X(2).
006100     05  WS-IN-IDX                    PIC S9(4) COMP.
006200     05  FILLER                       PIC X(12).
006300******************************************************************
006400 LINKAGE SECTION.
006500******************************************************************
006600*  LK-COMBO-TBL - MIRRORS WS-COMBO-TBL IN CARTCMP FIELD FOR      *
006700*  FIELD.  DO NOT CHANGE ONE COPY WITHOUT CHANGING THE OTHER.    *
006800******************************************************************
006900 01  LK-COMBO-TBL.
007000     05  LK-COMBO-COUNT                PIC S9(4) COMP.
007100     05  LK-COMBO-ROW    OCCURS 1 TO 26 TIMES
007200                          DEPENDING ON LK-COMBO-COUNT
007300                          INDEXED BY LK-COMBO-IDX.
007400         10  LK-COMBO-NAME              PIC X(12).
007500         10  LK-COMBO-SUBTOTAL          PIC S9(7)V99.
007600         10  LK-COMBO-DELIVERY          PIC S9(5)V99.
007700         10  LK-COMBO-HANDLING          PIC S9(5)V99.
007800         10  LK-COMBO-PLATFORM-FEE      PIC S9(5)V99.
007900         10  LK-COMBO-TOTAL-COST        PIC S9(7)V99.
008000         10  LK-COMBO-TOTAL-COST-A REDEFINES LK-COMBO-TOTAL-COST
008100                                       PIC X(9).
008200         10  LK-COMBO-AVAIL-ITEMS       PIC 9(3).
008300         10  LK-COMBO-UNAVAIL-ITEMS     PIC 9(3).
008400         10  LK-COMBO-FREE-DEL-FLAG     PIC X(1).
008500         10  LK-COMBO-DETAIL-START      PIC S9(4) COMP.
008600         10  LK-COMBO-DETAIL-COUNT      PIC S9(4) COMP.
008700******************************************************************
008800 PROCEDURE DIVISION USING LK-COMBO-TBL.
008900******************************************************************
009000 000-MAINLINE.
009100******************************************************************
009200     IF LK-COMBO-COUNT > 1
009300        PERFORM 100-INSERTION-SORT THRU 100-EXIT.
009400     GOBACK.
009500******************************************************************
009600 000-EXIT.
009700     EXIT.
009800******************************************************************
009900*  100- CLASSIC INSERTION SORT, OUTER INDEX FROM ROW 2 THROUGH   *
010000*  THE LAST ROW.  THE INNER LOOP ONLY MOVES A ROW BACK WHILE THE *
010100*  ROW BEHIND IT IS STRICTLY LESS - A TIE STOPS THE INNER LOOP   *
010200*  IMMEDIATELY SO TIED COMBOS KEEP CARTCMP'S ORIGINAL ORDER.     *
010300******************************************************************
010400 100-INSERTION-SORT.
010500******************************************************************
010600     SET LK-COMBO-IDX TO 2.
010700     PERFORM 110-PLACE-ONE-ROW THRU 110-EXIT
010800         VARYING WS-OUT-IDX FROM 2 BY 1
010900         UNTIL WS-OUT-IDX > LK-COMBO-COUNT.
011000******************************************************************
011100 100-EXIT.
011200     EXIT.
011300******************************************************************
011400 110-PLACE-ONE-ROW.
011500******************************************************************
011600     SET LK-COMBO-IDX TO WS-OUT-IDX.
011700     MOVE LK-COMBO-NAME (LK-COMBO-IDX)      TO WS-SWAP-NAME.
011800     MOVE LK-COMBO-SUBTOTAL (LK-COMBO-IDX)  TO WS-SWAP-SUBTOTAL.
011900     MOVE LK-COMBO-DELIVERY (LK-COMBO-IDX)  TO WS-SWAP-DELIVERY.
012000     MOVE LK-COMBO-HANDLING (LK-COMBO-IDX)  TO WS-SWAP-HANDLING.
012100     MOVE LK-COMBO-PLATFORM-FEE (LK-COMBO-IDX) TO
012200                                          WS-SWAP-PLATFORM-FEE.
012300     MOVE LK-COMBO-TOTAL-COST (LK-COMBO-IDX) TO
012400                                          WS-SWAP-TOTAL-COST.
012500     MOVE LK-COMBO-AVAIL-ITEMS (LK-COMBO-IDX) TO
012600                                          WS-SWAP-AVAIL-ITEMS.
012700     MOVE LK-COMBO-UNAVAIL-ITEMS (LK-COMBO-IDX) TO
012800                                          WS-SWAP-UNAVAIL-ITEMS.
012900     MOVE LK-COMBO-FREE-DEL-FLAG (LK-COMBO-IDX) TO
013000                                          WS-SWAP-FREE-DEL-FLAG.
013100     MOVE LK-COMBO-DETAIL-START (LK-COMBO-IDX) TO
013200                                          WS-SWAP-DETAIL-START.
013300     MOVE LK-COMBO-DETAIL-COUNT (LK-COMBO-IDX) TO
013400                                          WS-SWAP-DETAIL-COUNT.
013500     SET WS-IN-IDX TO WS-OUT-IDX.
013600     PERFORM 120-SHIFT-ROWS-DOWN THRU 120-EXIT
013700         UNTIL WS-IN-IDX < 2
013800         OR LK-COMBO-TOTAL-COST (WS-IN-IDX - 1) <=
013900                                  WS-SWAP-TOTAL-COST.
014000     SET LK-COMBO-IDX TO WS-IN-IDX.
014100     MOVE WS-SWAP-NAME         TO LK-COMBO-NAME (LK-COMBO-IDX).
014200     MOVE WS-SWAP-SUBTOTAL     TO
014300                       LK-COMBO-SUBTOTAL (LK-COMBO-IDX).
014400     MOVE WS-SWAP-DELIVERY     TO
014500                       LK-COMBO-DELIVERY (LK-COMBO-IDX).
014600     MOVE WS-SWAP-HANDLING     TO
014700                       LK-COMBO-HANDLING (LK-COMBO-IDX).
014800     MOVE WS-SWAP-PLATFORM-FEE TO
014900                       LK-COMBO-PLATFORM-FEE (LK-COMBO-IDX).
015000     MOVE WS-SWAP-TOTAL-COST   TO
015100                       LK-COMBO-TOTAL-COST (LK-COMBO-IDX).
015200     MOVE WS-SWAP-AVAIL-ITEMS  TO
015300                       LK-COMBO-AVAIL-ITEMS (LK-COMBO-IDX).
015400     MOVE WS-SWAP-UNAVAIL-ITEMS TO
015500                       LK-COMBO-UNAVAIL-ITEMS (LK-COMBO-IDX).
015600     MOVE WS-SWAP-FREE-DEL-FLAG TO
015700                       LK-COMBO-FREE-DEL-FLAG (LK-COMBO-IDX).
015800     MOVE WS-SWAP-DETAIL-START TO
015900                       LK-COMBO-DETAIL-START (LK-COMBO-IDX).
016000     MOVE WS-SWAP-DETAIL-COUNT TO
016100                       LK-COMBO-DETAIL-COUNT (LK-COMBO-IDX).
016200******************************************************************
016300 110-EXIT.
016400     EXIT.
016500******************************************************************
016600*  120- SLIDES THE ROW AT WS-IN-IDX - 1 UP INTO WS-IN-IDX, THEN  *
016700*  STEPS WS-IN-IDX BACK ONE.  110 STOPS CALLING THIS AS SOON AS  *
016800*  THE ROW BEHIND THE GAP IS NOT STRICTLY GREATER THAN THE SAVED *
016900*  ROW, SO A TIE ON TOTAL COST NEVER SLIDES PAST AN EARLIER ROW. *
017000******************************************************************
017100 120-SHIFT-ROWS-DOWN.
017200******************************************************************
017300     PERFORM 130-SHIFT-ONE-ROW THRU 130-EXIT.
017400     SUBTRACT 1 FROM WS-IN-IDX.
017500******************************************************************
017600 120-EXIT.
017700     EXIT.
017800******************************************************************
017900 130-SHIFT-ONE-ROW.
018000******************************************************************
018100     MOVE LK-COMBO-NAME (WS-IN-IDX - 1) TO
018200                             LK-COMBO-NAME (WS-IN-IDX).
018300     MOVE LK-COMBO-SUBTOTAL (WS-IN-IDX - 1) TO
018400                             LK-COMBO-SUBTOTAL (WS-IN-IDX).
018500     MOVE LK-COMBO-DELIVERY (WS-IN-IDX - 1) TO
018600                             LK-COMBO-DELIVERY (WS-IN-IDX).
018700     MOVE LK-COMBO-HANDLING (WS-IN-IDX - 1) TO
018800                             LK-COMBO-HANDLING (WS-IN-IDX).
018900     MOVE LK-COMBO-PLATFORM-FEE (WS-IN-IDX - 1) TO
019000                             LK-COMBO-PLATFORM-FEE (WS-IN-IDX).
019100     MOVE LK-COMBO-TOTAL-COST (WS-IN-IDX - 1) TO
019200                             LK-COMBO-TOTAL-COST (WS-IN-IDX).
019300     MOVE LK-COMBO-AVAIL-ITEMS (WS-IN-IDX - 1) TO
019400                             LK-COMBO-AVAIL-ITEMS (WS-IN-IDX).
019500     MOVE LK-COMBO-UNAVAIL-ITEMS (WS-IN-IDX - 1) TO
019600                             LK-COMBO-UNAVAIL-ITEMS (WS-IN-IDX).
019700     MOVE LK-COMBO-FREE-DEL-FLAG (WS-IN-IDX - 1) TO
019800                             LK-COMBO-FREE-DEL-FLAG (WS-IN-IDX).
019900     MOVE LK-COMBO-DETAIL-START (WS-IN-IDX - 1) TO
020000                             LK-COMBO-DETAIL-START (WS-IN-IDX).
020100     MOVE LK-COMBO-DETAIL-COUNT (WS-IN-IDX - 1) TO
020200                             LK-COMBO-DETAIL-COUNT (WS-IN-IDX).
020300******************************************************************
020400 130-EXIT.
020500     EXIT.
