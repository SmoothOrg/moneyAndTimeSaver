000100******************************************************************
000200*    LOCREC    -  CUSTOMER LOCATION / GEOHASH RECORD             *
000300*                                                                *
000400*    ONE ROW PER CUSTOMER.  UL-LATITUDE AND UL-LONGITUDE ARRIVE  *
000500*    FROM THE ON-LINE SIDE ALREADY IN DECIMAL DEGREES; GEOHASH.CBL *
000600*    CALLS GEOCALC TO FILL UL-GEOHASH AND REWRITES THE RECORD.    *
001000******************************************************************
001100 01  UL-LOCATION-RECORD.
001200     05  UL-USER-ID                  PIC 9(9).
001300     05  UL-LATITUDE                 PIC S9(3)V9(6).
001400     05  UL-LATITUDE-A REDEFINES UL-LATITUDE
001500                                     PIC X(9).
001600     05  UL-LONGITUDE                PIC S9(3)V9(6).
001700     05  UL-LONGITUDE-A REDEFINES UL-LONGITUDE
001800                                     PIC X(9).
001900     05  UL-ADDRESS                  PIC X(100).
002000     05  UL-GEOHASH                  PIC X(12).
002100     05  UL-GEOHASH-CHARS REDEFINES UL-GEOHASH.
002200         10  UL-GEOHASH-CHAR  OCCURS 12 TIMES
002300                              PIC X(1).
002400     05  FILLER                      PIC X(11).
