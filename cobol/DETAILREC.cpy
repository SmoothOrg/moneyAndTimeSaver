000100******************************************************************
000200*    DETAILREC -  RATED COMBO DETAIL LINE RECORD (DETAIL-FILE)   *
000300*                                                                *
000400*    ONE ROW PER CART LINE INSIDE A RATED COMBO.  RD-FALLBACK-   *
000500*    FLAG MARKS AN ITEM THAT COULD NOT BE FILLED BY THE COMBO'S   *
000600*    OWN PLATFORM AND WAS SUBSTITUTED FROM THE CHEAPEST OTHER     *
000700*    PLATFORM THAT HAD IT.                                        *
000800******************************************************************
000900 01  RD-DETAIL-RECORD.
001000     05  RD-USER-ID                  PIC 9(9).
001100     05  RD-COMBO-NAME               PIC X(12).
001200     05  RD-PRODUCT-NAME             PIC X(40).
001300     05  RD-SOURCE-PLATFORM          PIC X(12).
001400     05  RD-PRICE                    PIC S9(5)V99.
001500     05  RD-PRICE-A REDEFINES RD-PRICE
001600                                     PIC X(7).
001700     05  RD-AVAILABLE-FLAG           PIC X(1).
001800         88  RD-AVAILABLE                VALUE 'Y'.
001900     05  RD-FALLBACK-FLAG            PIC X(1).
002000         88  RD-FALLBACK                  VALUE 'Y'.
002100     05  FILLER                      PIC X(8).
