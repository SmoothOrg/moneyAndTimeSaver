000100******************************************************************
000200*    FEESREC   -  PLATFORM FEE SCHEDULE RECORD / FEE TABLE       *
000300*                                                                *
000400*    ONE ROW PER DELIVERY PLATFORM.  FEE-PLATFORM-ID IS KEPT    *
000500*    LOWER CASE ON THE FILE SO THE LOOKUP IN 150-LOOKUP-FEE-ROW  *
000600*    CAN FOLD THE SEARCH ARGUMENT TO LOWER CASE AND COMPARE      *
000700*    DIRECTLY.  GST-PCT AND PKG-CHG RIDE ALONG WITH EVERY FEE    *
000800*    ROW BUT ARE NOT PART OF THE RATING ARITHMETIC -- THEY ARE   *
000900*    CARRIED FOR A DOWNSTREAM INVOICING EXTRACT THAT IS OUT OF   *
001000*    SCOPE FOR THIS JOB.                                        *
001100******************************************************************
001200 01  FT-FEE-RECORD.
001300     05  FT-PLATFORM-ID              PIC X(12).
001400     05  FT-DELIVERY-FEE             PIC S9(5)V99.
001500     05  FT-DELIVERY-FEE-A REDEFINES FT-DELIVERY-FEE
001600                                     PIC X(7).
001700     05  FT-FREE-DEL-THRESHOLD       PIC S9(5)V99.
001800     05  FT-HANDLING-CHARGE          PIC S9(5)V99.
001900     05  FT-PLATFORM-FEE             PIC S9(5)V99.
002000     05  FT-SURGE-MULTIPLIER         PIC S9(1)V99.
002100     05  FT-GST-PCT                  PIC S9(2)V99.
002200     05  FT-PKG-CHG                  PIC S9(3)V99.
002300     05  FILLER                      PIC X(28).
002400******************************************************************
002500*    IN-MEMORY FEE TABLE -- LOADED ONCE AT 110-LOAD-FEE-TABLE,   *
002600*    SEARCHED BY FT-PLATFORM-ID (SEARCH, NOT SEARCH ALL -- THE   *
002700*    FILE IS SMALL AND UNSORTED ON DISK).  ROW 1 IS RESERVED AS  *
002800*    THE ALL-ZERO FALL-BACK ROW FOR AN UNKNOWN PLATFORM.         *
002900******************************************************************
003000 01  FT-FEE-TABLE.
003100     05  FT-FEE-ROW-COUNT            PIC S9(4) COMP VALUE +0.
003200     05  FT-FEE-ROW    OCCURS 1 TO 50 TIMES
003300                       DEPENDING ON FT-FEE-ROW-COUNT
003400                       INDEXED BY FT-FEE-IDX.
003500         10  FT-ROW-PLATFORM-ID      PIC X(12).
003600         10  FT-ROW-DELIVERY-FEE     PIC S9(5)V99.
003700         10  FT-ROW-FREE-DEL-THRESH  PIC S9(5)V99.
003800         10  FT-ROW-HANDLING-CHARGE  PIC S9(5)V99.
003900         10  FT-ROW-PLATFORM-FEE     PIC S9(5)V99.
004000         10  FT-ROW-SURGE-MULT       PIC S9(1)V99.
