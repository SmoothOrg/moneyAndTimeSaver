000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PLATRATE.
000300 AUTHOR.        J SAYLES.
000400 INSTALLATION.  MATB DATA CENTER.
000500 DATE-WRITTEN.  05-02-89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPERTY OF MATB - RESTRICTED TO MATB PERSONNEL.
000800*
000900******************************************************************
001000*  PLATRATE - PER-PLATFORM SAVED-CART RATER.  THIS IS THE BATCH  *
001100*  COUNTERPART OF THE ON-LINE "PRICE MY CART ON THIS PLATFORM"   *
001200*  SCREEN - IT DOES NOT BUILD THE BEST-COMBO OR RANK ANYTHING,   *
001300*  IT JUST PRICES EACH SAVED CART AGAINST EVERY PLATFORM THE     *
001400*  CART TOUCHES, ONE FEE SET PER RESULT, AND DROPS THE RESULT    *
001500*  AND DETAIL RECORDS FOR THE ON-LINE SIDE TO PICK UP.  UNLIKE   *
001600*  CARTCMP THERE IS NO PER-SOURCE FEE BREAKDOWN AND NO PRINTED   *
001700*  REPORT OUT OF THIS JOB.                                       *
001800******************************************************************
001900*
002000*    C H A N G E   L O G
002100*
002200*    DATE      BY    REQUEST    DESCRIPTION
002300*    --------  ----  ---------  --------------------------------
002400*    05-02-89  JS    INIT       ORIGINAL CODING - ONE RESULT ROW
002500*                               PER (USER, PLATFORM) ON THE CART.
002600*    02-19-90  RWH   MATB0151   ITEM WITH NO LISTING ROW ON P NOW
002700*                               SKIPPED OUTRIGHT, NOT COUNTED
002800*                               UNAVAILABLE - WAS OVERSTATING THE
002900*                               UNAVAIL COUNT ON THIN CATALOGS.
003000*    08-14-91  DKL   MATB0205   FALLBACK ITEM NO LONGER BUMPS
003100*                               EITHER COUNTER - MATCHES THE
003200*                               ON-LINE SAVED-CART PRICING RULE.
003300*    03-03-93  TLB   MATB0330   THRESHOLD TEST NOW AGAINST THE
003400*                               WHOLE COMBO SUBTOTAL, NOT A
003500*                               PER-SOURCE SUBTOTAL LIKE CARTCMP.
003600*    11-17-98  TLB   MATB0562   Y2K - NO DATE FIELDS IN THIS
003700*                               PROGRAM, NOTHING TO CONVERT.
003800*    09-09-00  RWH   MATB0610   RAISED WS-PLAT-LIST LIMIT TO 25
003900*                               TO MATCH CARTCMP'S SAME CHANGE.
004000*    05-06-04  DKL   MATB0712   REWORDED 900-DISPLAY-PROG-DIAG
004100*                               MESSAGES FOR THE NEW CONSOLE.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400     SELECT FEES-FILE     ASSIGN TO UT-S-FEESFIL.
005500     SELECT LISTING-FILE  ASSIGN TO UT-S-LISTFIL.
005600     SELECT CART-FILE     ASSIGN TO UT-S-CARTFIL.
005700     SELECT RESULT-FILE   ASSIGN TO UT-S-RESLFIL.
005800     SELECT DETAIL-FILE   ASSIGN TO UT-S-DETLFIL.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  FEES-FILE
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS FEES-FILE-REC.
006600 01  FEES-FILE-REC                    PIC X(80).
006700*
006800 FD  LISTING-FILE
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS LISTING-FILE-REC.
007100 01  LISTING-FILE-REC                 PIC X(50).
007200*
007300 FD  CART-FILE
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS CART-FILE-REC.
007600 01  CART-FILE-REC                    PIC X(120).
007700*
007800 FD  RESULT-FILE
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS RESULT-FILE-REC.
008100 01  RESULT-FILE-REC                  PIC X(80).
008200*
008300 FD  DETAIL-FILE
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS DETAIL-FILE-REC.
008600 01  DETAIL-FILE-REC                  PIC X(90).
008700*
008800 WORKING-STORAGE SECTION.
008900*
008950 77  WS-PGM-ABEND-SW                  PIC X(3)  VALUE 'NO '.
009000 01  PROGRAM-INDICATOR-SWITCHES.
009300     05  WS-FEES-EOF-SW                 PIC X(3)  VALUE 'NO '.
009400         88  FEES-EOF                      VALUE 'YES'.
009500     05  WS-LISTING-EOF-SW               PIC X(3)  VALUE 'NO '.
009600         88  LISTING-EOF                   VALUE 'YES'.
009700     05  WS-CART-EOF-SW                  PIC X(3)  VALUE 'NO '.
009800         88  CART-EOF                      VALUE 'YES'.
009900     05  WS-PLATFORM-FOUND-SW            PIC X(3)  VALUE 'NO '.
010000         88  PLATFORM-FOUND                   VALUE 'YES'.
010100     05  WS-LISTING-FOUND-SW             PIC X(3)  VALUE 'NO '.
010200         88  LISTING-NOT-FOUND                VALUE 'NO '.
010300     05  FILLER                          PIC X(08).
010400*
010500 01  WS-ACCUMULATORS.
010600     05  WS-CARTS-PROCESSED-CTR        PIC S9(5) COMP VALUE ZERO.
010700     05  WS-RESULTS-WRITTEN-CTR        PIC S9(5) COMP VALUE ZERO.
010800     05  WS-SKIPPED-ITEM-CTR           PIC S9(5) COMP VALUE ZERO.
010900     05  WS-UNAVAIL-ITEM-CTR           PIC S9(5) COMP VALUE ZERO.
011000     05  FILLER                        PIC X(08).
011100*
011200 01  WS-RUN-USER-ID                    PIC 9(9).
011300*
011400     COPY FEESREC.
011500     COPY LISTREC.
011600     COPY CARTREC.
011700     COPY RESULTREC.
011800     COPY DETAILREC.
011900*
012000******************************************************************
012100*  WS-CART-ITEM-TBL - ONE SAVED CART HELD IN MEMORY WHILE IT IS  *
012200*  RATED AGAINST EVERY PLATFORM IT TOUCHES.  LOADED BY THE       *
012300*  200-LOAD-ONE-CART CONTROL BREAK ON CI-USER-ID.                *
012400******************************************************************
012500 01  WS-CART-ITEM-TBL.
012600     05  WS-CI-ROW-COUNT              PIC S9(4) COMP VALUE ZERO.
012700     05  WS-CI-ROW       OCCURS 1 TO 500 TIMES
012800                          DEPENDING ON WS-CI-ROW-COUNT
012900                          INDEXED BY WS-CI-IDX.
013000         10  WS-CI-PRODUCT-ID          PIC X(20).
013100         10  WS-CI-QUANTITY            PIC 9(3).
013200*
013300 01  WS-PLATFORM-LIST.
013400     05  WS-PLAT-COUNT                 PIC S9(4) COMP VALUE ZERO.
013500     05  WS-PLAT-ROW     OCCURS 1 TO 25 TIMES
013600                          DEPENDING ON WS-PLAT-COUNT
013700                          INDEXED BY WS-PLAT-IDX.
013800         10  WS-PLATFORM-ID             PIC X(12).
013900*
014000 01  WS-FEE-WORK-AREA.
014100     05  WS-LOOKUP-KEY                 PIC X(12).
014200     05  WS-FOUND-DELIVERY-FEE         PIC S9(5)V99.
014300     05  WS-FOUND-DELIVERY-FEE-A REDEFINES
014400         WS-FOUND-DELIVERY-FEE    PIC X(7).
014500     05  WS-FOUND-THRESHOLD            PIC S9(5)V99.
014600     05  WS-FOUND-HANDLING             PIC S9(5)V99.
014700     05  WS-FOUND-PLATFORM-FEE         PIC S9(5)V99.
014800     05  WS-FOUND-SURGE-MULT           PIC S9(1)V99.
014900     05  FILLER                        PIC X(06).
015000*
015100 01  WS-RATING-WORK-AREA.
015200     05  WS-BEST-PRICE                 PIC S9(5)V99.
015300     05  WS-BEST-PRICE-A REDEFINES
015400         WS-BEST-PRICE             PIC X(7).
015500     05  WS-BEST-PLATFORM-ID           PIC X(12).
015600     05  WS-ITEM-PRICE                 PIC S9(5)V99.
015700     05  WS-ITEM-AVAILABLE-FLAG        PIC X(1).
015800     05  WS-ITEM-FALLBACK-FLAG         PIC X(1).
015900     05  WS-PLAT-LISTING-FOUND-SW      PIC X(3)  VALUE 'NO '.
016000         88  PLAT-LISTING-FOUND            VALUE 'YES'.
016100     05  WS-PLAT-LISTING-AVAIL-SW      PIC X(3)  VALUE 'NO '.
016200         88  PLAT-LISTING-AVAIL             VALUE 'YES'.
016300     05  FILLER                        PIC X(05).
016400*
016500 01  WS-RESULT-WORK-AREA.
016550     05  WS-RES-SUBTOTAL               PIC S9(7)V99.
016560     05  WS-RES-SUBTOTAL-A REDEFINES
016570         WS-RES-SUBTOTAL           PIC X(9).
016700     05  WS-RES-AVAIL-ITEMS            PIC 9(3).
016800     05  WS-RES-UNAVAIL-ITEMS          PIC 9(3).
016900     05  FILLER                        PIC X(08).
017000*
017100 01  DISPLAY-LINE.
017200     05  DISP-MESSAGE                  PIC X(40).
017300     05  DISP-VALUE                    PIC X(20).
017400     05  FILLER                        PIC X(02).
017500*
017600 PROCEDURE DIVISION.
017700*
017800 000-MAINLINE.
017900*
018000     PERFORM 100-INITIALIZE THRU 100-EXIT.
018100     PERFORM 110-LOAD-FEE-TABLE THRU 110-EXIT.
018200     PERFORM 120-LOAD-LISTING-TABLE THRU 120-EXIT.
018300     PERFORM 200-PROCESS-CARTS THRU 200-EXIT
018400         UNTIL CART-EOF.
018500     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
018600     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
018700     GOBACK.
018800*
018900 000-EXIT.
019000     EXIT.
019100*
019200 100-INITIALIZE.
019300*
019400     OPEN INPUT  FEES-FILE
019500                 LISTING-FILE
019600                 CART-FILE.
019700     OPEN OUTPUT RESULT-FILE
019800                 DETAIL-FILE.
019900     READ CART-FILE INTO CI-CART-ITEM-RECORD
020000         AT END MOVE 'YES' TO WS-CART-EOF-SW.
020100*
020200 100-EXIT.
020300     EXIT.
020400*
020500 110-LOAD-FEE-TABLE.
020600*
020700     MOVE ZERO TO FT-FEE-ROW-COUNT.
020800     PERFORM 115-READ-ONE-FEE-ROW THRU 115-EXIT
020900         UNTIL FEES-EOF.
021000*
021100 110-EXIT.
021200     EXIT.
021300*
021400 115-READ-ONE-FEE-ROW.
021500*
021600     READ FEES-FILE INTO FT-FEE-RECORD
021700         AT END MOVE 'YES' TO WS-FEES-EOF-SW
021800         NOT AT END
021900             ADD 1 TO FT-FEE-ROW-COUNT
022000             SET FT-FEE-IDX TO FT-FEE-ROW-COUNT
022100             MOVE FT-PLATFORM-ID        TO
022200                              FT-ROW-PLATFORM-ID (FT-FEE-IDX)
022300             MOVE FT-DELIVERY-FEE       TO
022400                                  FT-ROW-DELIVERY-FEE (FT-FEE-IDX)
022500             MOVE FT-FREE-DEL-THRESHOLD TO
022600                               FT-ROW-FREE-DEL-THRESH (FT-FEE-IDX)
022700             MOVE FT-HANDLING-CHARGE    TO
022800                               FT-ROW-HANDLING-CHARGE (FT-FEE-IDX)
022900             MOVE FT-PLATFORM-FEE       TO
023000                                FT-ROW-PLATFORM-FEE (FT-FEE-IDX)
023100             MOVE FT-SURGE-MULTIPLIER   TO
023200                                  FT-ROW-SURGE-MULT (FT-FEE-IDX).
023300*
023400 115-EXIT.
023500     EXIT.
023600*
023700 120-LOAD-LISTING-TABLE.
023800*
023900     MOVE ZERO TO LS-TBL-ROW-COUNT.
024000     PERFORM 125-READ-ONE-LISTING-ROW THRU 125-EXIT
024100         UNTIL LISTING-EOF.
024200*
024300 120-EXIT.
024400     EXIT.
024500*
024600 125-READ-ONE-LISTING-ROW.
024700*
024800     READ LISTING-FILE INTO LS-LISTING-RECORD
024900         AT END MOVE 'YES' TO WS-LISTING-EOF-SW
025000         NOT AT END
025100             ADD 1 TO LS-TBL-ROW-COUNT
025200             SET LS-TBL-IDX TO LS-TBL-ROW-COUNT
025300             MOVE LS-PRODUCT-ID    TO
025400                               LS-TBL-PRODUCT-ID (LS-TBL-IDX)
025500             MOVE LS-PLATFORM-ID   TO
025600                               LS-TBL-PLATFORM-ID (LS-TBL-IDX)
025700             MOVE LS-SELLING-PRICE TO
025800                               LS-TBL-SELLING-PRICE (LS-TBL-IDX)
025900             MOVE LS-AVAILABLE-FLAG TO
026000                               LS-TBL-AVAILABLE-FLAG (LS-TBL-IDX).
026100*
026200 125-EXIT.
026300     EXIT.
026400*
026500******************************************************************
026600*  200- ONE SAVED CART AT A TIME.  210 LOADS ALL THE LINES FOR   *
026700*  THE CURRENT CI-USER-ID AND BUILDS THE DISTINCT PLATFORM LIST, *
026800*  THEN 300 RATES THE CART AGAINST EACH PLATFORM IN THAT LIST.   *
026900******************************************************************
027000 200-PROCESS-CARTS.
027100*
027200     PERFORM 210-LOAD-ONE-CART THRU 210-EXIT.
027300     ADD 1 TO WS-CARTS-PROCESSED-CTR.
027400     PERFORM 300-RATE-USER-FOR-PLATFORM THRU 300-EXIT
027500         VARYING WS-PLAT-IDX FROM 1 BY 1
027600         UNTIL WS-PLAT-IDX > WS-PLAT-COUNT.
027700*
027800 200-EXIT.
027900     EXIT.
028000*
028100 210-LOAD-ONE-CART.
028200*
028300     MOVE CI-USER-ID TO WS-RUN-USER-ID.
028400     MOVE ZERO TO WS-CI-ROW-COUNT.
028500     MOVE ZERO TO WS-PLAT-COUNT.
028600     PERFORM 220-ADD-CART-LINE THRU 220-EXIT
028700         UNTIL CART-EOF
028800         OR CI-USER-ID NOT = WS-RUN-USER-ID.
028900*
029000 210-EXIT.
029100     EXIT.
029200*
029300 220-ADD-CART-LINE.
029400*
029500     ADD 1 TO WS-CI-ROW-COUNT.
029600     SET WS-CI-IDX TO WS-CI-ROW-COUNT.
029700     MOVE CI-PRODUCT-ID TO WS-CI-PRODUCT-ID (WS-CI-IDX).
029800     MOVE CI-QUANTITY   TO WS-CI-QUANTITY (WS-CI-IDX).
029900     PERFORM 225-ADD-LISTED-PLATFORMS THRU 225-EXIT
030000         VARYING LS-TBL-IDX FROM 1 BY 1
030100         UNTIL LS-TBL-IDX > LS-TBL-ROW-COUNT.
030200     READ CART-FILE INTO CI-CART-ITEM-RECORD
030300         AT END MOVE 'YES' TO WS-CART-EOF-SW.
030400*
030500 220-EXIT.
030600     EXIT.
030700*
030800 225-ADD-LISTED-PLATFORMS.
030900*
031000     IF LS-TBL-PRODUCT-ID (LS-TBL-IDX) =
031100                             CI-PRODUCT-ID
031200        PERFORM 229-ADD-PLATFORM-IF-NEW THRU 229-EXIT.
031300*
031400 225-EXIT.
031500     EXIT.
031600*
031700 229-ADD-PLATFORM-IF-NEW.
031800*
031900     MOVE 'NO ' TO WS-PLATFORM-FOUND-SW.
032000     PERFORM 229A-CHECK-PLATFORM-ROW THRU 229A-EXIT
032100         VARYING WS-PLAT-IDX FROM 1 BY 1
032200         UNTIL WS-PLAT-IDX > WS-PLAT-COUNT
032300         OR PLATFORM-FOUND.
032400     IF NOT PLATFORM-FOUND
032500        ADD 1 TO WS-PLAT-COUNT
032600        SET WS-PLAT-IDX TO WS-PLAT-COUNT
032700        MOVE LS-TBL-PLATFORM-ID (LS-TBL-IDX) TO
032800                             WS-PLATFORM-ID (WS-PLAT-IDX).
032900*
033000 229-EXIT.
033100     EXIT.
033200*
033300 229A-CHECK-PLATFORM-ROW.
033400*
033500     IF WS-PLATFORM-ID (WS-PLAT-IDX) =
033600                             LS-TBL-PLATFORM-ID (LS-TBL-IDX)
033700        MOVE 'YES' TO WS-PLATFORM-FOUND-SW.
033800*
033900 229A-EXIT.
034000     EXIT.
034100*
034200******************************************************************
034300*  300- RATES THE LOADED CART AGAINST ONE PLATFORM (WS-PLAT-IDX).*
034400*  310 PRICES EACH LINE; AN ITEM WITH NO ROW AT ALL ON THIS      *
034500*  PLATFORM IS SKIPPED OUTRIGHT (MATB0151).  330 CHARGES THE     *
034600*  FEES ONCE AGAINST THE WHOLE SUBTOTAL (MATB0330) AND WRITES    *
034700*  THE RESULT AND DETAIL RECORDS.                                *
034800******************************************************************
034900 300-RATE-USER-FOR-PLATFORM.
035000*
035100     MOVE ZERO TO WS-RES-SUBTOTAL.
035200     MOVE ZERO TO WS-RES-AVAIL-ITEMS.
035300     MOVE ZERO TO WS-RES-UNAVAIL-ITEMS.
035400     PERFORM 310-RATE-ONE-ITEM THRU 310-EXIT
035500         VARYING WS-CI-IDX FROM 1 BY 1
035600         UNTIL WS-CI-IDX > WS-CI-ROW-COUNT.
035700     PERFORM 330-ACCRUE-FEES-AND-WRITE THRU 330-EXIT.
035800*
035900 300-EXIT.
036000     EXIT.
036100*
036200 310-RATE-ONE-ITEM.
036300*
036400     MOVE 'NO ' TO WS-PLAT-LISTING-FOUND-SW.
036500     MOVE 'NO ' TO WS-PLAT-LISTING-AVAIL-SW.
036600     PERFORM 312-CHECK-PLATFORM-LISTING THRU 312-EXIT
036700         VARYING LS-TBL-IDX FROM 1 BY 1
036800         UNTIL LS-TBL-IDX > LS-TBL-ROW-COUNT.
036900     IF NOT PLAT-LISTING-FOUND
037000        ADD 1 TO WS-SKIPPED-ITEM-CTR
037100     ELSE
037200        IF PLAT-LISTING-AVAIL
037300           PERFORM 314-CHARGE-PLATFORM-PRICE THRU 314-EXIT
037400        ELSE
037500           PERFORM 316-CHARGE-FALLBACK-PRICE THRU 316-EXIT.
037600*
037700 310-EXIT.
037800     EXIT.
037900*
038000 312-CHECK-PLATFORM-LISTING.
038100*
038200     IF LS-TBL-PRODUCT-ID (LS-TBL-IDX) =
038300                             WS-CI-PRODUCT-ID (WS-CI-IDX)
038400        AND LS-TBL-PLATFORM-ID (LS-TBL-IDX) =
038500                             WS-PLATFORM-ID (WS-PLAT-IDX)
038600        MOVE 'YES' TO WS-PLAT-LISTING-FOUND-SW
038700        MOVE LS-TBL-SELLING-PRICE (LS-TBL-IDX) TO WS-ITEM-PRICE
038800        IF LS-TBL-AVAILABLE (LS-TBL-IDX)
038900           MOVE 'YES' TO WS-PLAT-LISTING-AVAIL-SW.
039000*
039100 312-EXIT.
039200     EXIT.
039300*
039400 314-CHARGE-PLATFORM-PRICE.
039500*
039600     ADD WS-ITEM-PRICE TO WS-RES-SUBTOTAL.
039700     ADD 1 TO WS-RES-AVAIL-ITEMS.
039800     PERFORM 340-WRITE-DETAIL-LINE THRU 340-EXIT.
039900*
040000 314-EXIT.
040100     EXIT.
040200*
040300 316-CHARGE-FALLBACK-PRICE.
040400*
040500     MOVE ZERO TO WS-BEST-PRICE.
040600     MOVE 'NO ' TO WS-LISTING-FOUND-SW.
040700     PERFORM 320-FIND-CHEAPEST-LISTING THRU 320-EXIT
040800         VARYING LS-TBL-IDX FROM 1 BY 1
040900         UNTIL LS-TBL-IDX > LS-TBL-ROW-COUNT.
041000     IF LISTING-NOT-FOUND
041100        ADD 1 TO WS-RES-UNAVAIL-ITEMS
041150        ADD 1 TO WS-UNAVAIL-ITEM-CTR
041200        MOVE 'N' TO WS-ITEM-AVAILABLE-FLAG
041300        PERFORM 340-WRITE-DETAIL-LINE THRU 340-EXIT
041400     ELSE
041500        MOVE WS-BEST-PRICE TO WS-ITEM-PRICE
041600        ADD WS-ITEM-PRICE TO WS-RES-SUBTOTAL
041700        MOVE 'Y' TO WS-ITEM-AVAILABLE-FLAG
041800        MOVE 'Y' TO WS-ITEM-FALLBACK-FLAG
041900        PERFORM 340-WRITE-DETAIL-LINE THRU 340-EXIT.
042000*
042100 316-EXIT.
042200     EXIT.
042300*
042400 320-FIND-CHEAPEST-LISTING.
042500*
042600     IF LS-TBL-PRODUCT-ID (LS-TBL-IDX) =
042700                             WS-CI-PRODUCT-ID (WS-CI-IDX)
042800        AND LS-TBL-AVAILABLE (LS-TBL-IDX)
042900        IF LISTING-NOT-FOUND OR
043000           LS-TBL-SELLING-PRICE (LS-TBL-IDX) < WS-BEST-PRICE
043100              MOVE 'YES' TO WS-LISTING-FOUND-SW
043200              MOVE LS-TBL-SELLING-PRICE (LS-TBL-IDX) TO
043300                                       WS-BEST-PRICE
043400              MOVE LS-TBL-PLATFORM-ID (LS-TBL-IDX) TO
043500                                       WS-BEST-PLATFORM-ID.
043600*
043700 320-EXIT.
043800     EXIT.
043900*
044000 330-ACCRUE-FEES-AND-WRITE.
044100*
044200     MOVE WS-PLATFORM-ID (WS-PLAT-IDX) TO WS-LOOKUP-KEY.
044300     PERFORM 150-LOOKUP-FEE-ROW THRU 150-EXIT.
044400     MOVE CI-USER-ID TO CR-USER-ID.
044500     MOVE WS-PLATFORM-ID (WS-PLAT-IDX) TO CR-COMBO-NAME.
044600     MOVE WS-RES-SUBTOTAL TO CR-SUBTOTAL.
044700     IF WS-RES-SUBTOTAL >= WS-FOUND-THRESHOLD
044800        MOVE ZERO TO CR-DELIVERY-FEE
044900     ELSE
045000        MOVE WS-FOUND-DELIVERY-FEE TO CR-DELIVERY-FEE.
045100     MOVE WS-FOUND-HANDLING     TO CR-HANDLING-CHARGE.
045200     MOVE WS-FOUND-PLATFORM-FEE TO CR-PLATFORM-FEE.
045300     COMPUTE CR-TOTAL-COST = CR-SUBTOTAL + CR-DELIVERY-FEE +
045400             CR-HANDLING-CHARGE + CR-PLATFORM-FEE.
045500     MOVE WS-RES-AVAIL-ITEMS   TO CR-AVAILABLE-ITEMS.
045600     MOVE WS-RES-UNAVAIL-ITEMS TO CR-UNAVAILABLE-ITEMS.
045700     IF CR-DELIVERY-FEE = ZERO
045800        MOVE 'Y' TO CR-FREE-DELIVERY-FLAG
045900     ELSE
046000        MOVE 'N' TO CR-FREE-DELIVERY-FLAG.
046100     WRITE RESULT-FILE-REC FROM CR-RESULT-RECORD.
046200     ADD 1 TO WS-RESULTS-WRITTEN-CTR.
046300*
046400 330-EXIT.
046500     EXIT.
046600*
046700 340-WRITE-DETAIL-LINE.
046800*
046900     MOVE CI-USER-ID       TO RD-USER-ID.
047000     MOVE WS-PLATFORM-ID (WS-PLAT-IDX) TO RD-COMBO-NAME.
047100     MOVE WS-CI-PRODUCT-ID (WS-CI-IDX) TO RD-PRODUCT-NAME.
047200     IF LISTING-NOT-FOUND
047300        MOVE SPACES TO RD-SOURCE-PLATFORM
047400        MOVE ZERO   TO RD-PRICE
047500        MOVE 'N'    TO RD-AVAILABLE-FLAG
047600        MOVE 'N'    TO RD-FALLBACK-FLAG
047700     ELSE
047800        IF WS-ITEM-FALLBACK-FLAG = 'Y'
047900           MOVE WS-BEST-PLATFORM-ID TO RD-SOURCE-PLATFORM
048000        ELSE
048100           MOVE WS-PLATFORM-ID (WS-PLAT-IDX) TO RD-SOURCE-PLATFORM
048200        MOVE WS-ITEM-PRICE          TO RD-PRICE
048300        MOVE WS-ITEM-AVAILABLE-FLAG TO RD-AVAILABLE-FLAG
048400        MOVE WS-ITEM-FALLBACK-FLAG  TO RD-FALLBACK-FLAG.
048500     WRITE DETAIL-FILE-REC FROM RD-DETAIL-RECORD.
048600     MOVE 'N' TO WS-ITEM-FALLBACK-FLAG.
048700*
048800 340-EXIT.
048900     EXIT.
049000*
049100******************************************************************
049200*  150- FEE-SCHEDULE LOOKUP - SAME IDIOM AS CARTCMP.  FOLDS THE  *
049300*  KEY TO LOWER CASE AND FALLS BACK TO THE ALL-ZERO ROW FOR AN   *
049400*  UNKNOWN PLATFORM (MATB0151 SHARES THIS RULE WITH CARTCMP).    *
049500******************************************************************
049600 150-LOOKUP-FEE-ROW.
049700*
049800     INSPECT WS-LOOKUP-KEY CONVERTING
049900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
050000         'abcdefghijklmnopqrstuvwxyz'.
050100     SET FT-FEE-IDX TO 1.
050200     MOVE 'NO ' TO WS-PLATFORM-FOUND-SW.
050300     IF FT-FEE-ROW-COUNT > ZERO
050400        SEARCH FT-FEE-ROW
050500           AT END
050600              NEXT SENTENCE
050700           WHEN FT-ROW-PLATFORM-ID (FT-FEE-IDX) = WS-LOOKUP-KEY
050800              MOVE 'YES' TO WS-PLATFORM-FOUND-SW.
050900     IF PLATFORM-FOUND
051000        MOVE FT-ROW-DELIVERY-FEE (FT-FEE-IDX) TO
051100                                      WS-FOUND-DELIVERY-FEE
051200        MOVE FT-ROW-FREE-DEL-THRESH (FT-FEE-IDX) TO
051300                                      WS-FOUND-THRESHOLD
051400        MOVE FT-ROW-HANDLING-CHARGE (FT-FEE-IDX) TO
051500                                      WS-FOUND-HANDLING
051600        MOVE FT-ROW-PLATFORM-FEE (FT-FEE-IDX) TO
051700                                      WS-FOUND-PLATFORM-FEE
051800        MOVE FT-ROW-SURGE-MULT (FT-FEE-IDX) TO
051900                                      WS-FOUND-SURGE-MULT
052000     ELSE
052100        MOVE ZERO TO WS-FOUND-DELIVERY-FEE
052200        MOVE ZERO TO WS-FOUND-THRESHOLD
052300        MOVE ZERO TO WS-FOUND-HANDLING
052400        MOVE ZERO TO WS-FOUND-PLATFORM-FEE
052500        MOVE 1.00 TO WS-FOUND-SURGE-MULT.
052600*
052700 150-EXIT.
052800     EXIT.
052900*
053000 900-DISPLAY-PROG-DIAG.
053100*
053200     MOVE 'PLATRATE - CARTS PROCESSED....' TO DISP-MESSAGE.
053300     MOVE WS-CARTS-PROCESSED-CTR TO DISP-VALUE.
053400     DISPLAY DISPLAY-LINE.
053500     MOVE 'PLATRATE - RESULT ROWS WRITTEN.' TO DISP-MESSAGE.
053600     MOVE WS-RESULTS-WRITTEN-CTR TO DISP-VALUE.
053700     DISPLAY DISPLAY-LINE.
053800     MOVE 'PLATRATE - ITEMS SKIPPED-NOLIST' TO DISP-MESSAGE.
053900     MOVE WS-SKIPPED-ITEM-CTR TO DISP-VALUE.
054000     DISPLAY DISPLAY-LINE.
054100     MOVE 'PLATRATE - ITEMS UNAVAIL ANYWHR' TO DISP-MESSAGE.
054200     MOVE WS-UNAVAIL-ITEM-CTR TO DISP-VALUE.
054300     DISPLAY DISPLAY-LINE.
054400*
054500 900-EXIT.
054600     EXIT.
054700*
054800 990-CLOSE-FILES.
054900*
055000     CLOSE FEES-FILE
055100           LISTING-FILE
055200           CART-FILE
055300           RESULT-FILE
055400           DETAIL-FILE.
055500*
055600 990-EXIT.
055700     EXIT.
