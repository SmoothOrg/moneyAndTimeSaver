000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GEOHASH.
000300 AUTHOR.        J SAYLES.
000400 INSTALLATION.  MATB DATA CENTER.
000500 DATE-WRITTEN.  07-10-89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPERTY OF MATB - RESTRICTED TO MATB PERSONNEL.
000800******************************************************************
000900*    GEOHASH - NIGHTLY LOCATION-FILE PASS THAT STAMPS EVERY     *
001000*    CUSTOMER ROW WITH ITS GEOHASH, FOR THE "NEARBY DARK STORE" *
001100*    LOOKUP THE ON-LINE SIDE RUNS AGAINST YESTERDAY'S STAMPS.   *
001200*    READS LOCATION-FILE SEQUENTIALLY, CALLS GEOCALC ONCE PER   *
001300*    ROW TO FILL UL-GEOHASH FROM UL-LATITUDE/UL-LONGITUDE, AND  *
001400*    WRITES EVERY ROW BACK OUT - NOTHING IS DROPPED OR MERGED.  *
001500******************************************************************
001600*    CHANGE LOG.
001700******************************************************************
001800*    07-10-89  JS    MATB0131   ORIGINAL CODING - STRAIGHT READ-
001900*                               CALL-WRITE PASS, NO CONTROL BREAK
002000*                               NEEDED SINCE EVERY ROW IS UPDATED.
002100*    04-02-91  RWH   MATB0170   ADDED THE ROWS-SKIPPED COUNTER -
002200*                               A ROW WITH BOTH COORDINATES ZERO
002300*                               IS A CUSTOMER WHO NEVER SET A
002400*                               LOCATION AND IS LEFT UNSTAMPED.
002500*    08-11-93  DKL   MATB0335   RUN NOW DISPLAYS ITS CONTROL
002600*                               TOTALS ON COMPLETION LIKE THE
002700*                               OTHER NIGHTLY BATCH STEPS.
002800*    11-24-98  TLB   MATB0564   Y2K - NO DATE FIELDS ON THIS
002900*                               RECORD.  SIGNED OFF.
003000*    05-19-03  RWH   MATB0690   CHANGED 000-MAINLINE TO END WITH
003100*                               GOBACK SO THIS STEP RETURNS LIKE
003200*                               EVERY OTHER NIGHTLY BATCH PROGRAM
003300*                               INSTEAD OF STOP RUN.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT LOCATION-FILE ASSIGN TO UT-S-LOCNFIL.
004600     SELECT NEW-LOCATION-FILE ASSIGN TO UT-S-LOCNOUT.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  LOCATION-FILE
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 150 CHARACTERS
005300     BLOCK CONTAINS 0 RECORDS
005400     DATA RECORD IS LOCATION-FILE-REC.
005500 01  LOCATION-FILE-REC                PIC X(150).
005600 FD  NEW-LOCATION-FILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 150 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS NEW-LOCATION-FILE-REC.
006200 01  NEW-LOCATION-FILE-REC            PIC X(150).
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006450 77  WS-PGM-ABEND-SW                  PIC X(3)  VALUE 'NO '.
006500 01  PROGRAM-INDICATOR-SWITCHES.
006600     05  WS-LOCATION-EOF-SW           PIC X(3)  VALUE 'NO '.
006700         88  LOCATION-EOF                 VALUE 'YES'.
007000     05  FILLER                        PIC X(14).
007100******************************************************************
007200 01  WS-ACCUMULATORS.
007300     05  WS-ROWS-READ-CTR             PIC S9(7) COMP.
007310     05  WS-ROWS-READ-CTR-A REDEFINES WS-ROWS-READ-CTR
007320                                      PIC X(4).
007400     05  WS-ROWS-STAMPED-CTR          PIC S9(7) COMP.
007500     05  WS-ROWS-SKIPPED-CTR          PIC S9(7) COMP.
007600     05  WS-ROWS-SKIPPED-CTR-A REDEFINES WS-ROWS-SKIPPED-CTR
007700                                       PIC X(4).
007800     05  FILLER                       PIC X(08).
007900******************************************************************
008000 COPY LOCREC.
008100******************************************************************
008200 01  WS-ZERO-COORD-CHECK.
008300     05  WS-ZERO-LATITUDE              PIC S9(3)V9(6) VALUE 0.
008400     05  WS-ZERO-LATITUDE-A REDEFINES WS-ZERO-LATITUDE
008500                                       PIC X(9).
008600     05  WS-ZERO-LONGITUDE             PIC S9(3)V9(6) VALUE 0.
008700     05  FILLER                       PIC X(06).
008800 01  DISPLAY-LINE                     PIC X(40).
008900******************************************************************
009000 PROCEDURE DIVISION.
009100******************************************************************
009200 000-MAINLINE.
009300******************************************************************
009400     PERFORM 100-INITIALIZE THRU 100-EXIT.
009500     PERFORM 200-PROCESS-LOCATIONS THRU 200-EXIT
009600         UNTIL LOCATION-EOF.
009700     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
009800     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
009900     GOBACK.
010000******************************************************************
010100 000-EXIT.
010200     EXIT.
010300******************************************************************
010400 100-INITIALIZE.
010500******************************************************************
010600     MOVE ZERO TO WS-ROWS-READ-CTR.
010700     MOVE ZERO TO WS-ROWS-STAMPED-CTR.
010800     MOVE ZERO TO WS-ROWS-SKIPPED-CTR.
010900     OPEN INPUT LOCATION-FILE.
011000     OPEN OUTPUT NEW-LOCATION-FILE.
011100     PERFORM 110-READ-ONE-LOCATION THRU 110-EXIT.
011200******************************************************************
011300 100-EXIT.
011400     EXIT.
011500******************************************************************
011600 110-READ-ONE-LOCATION.
011700******************************************************************
011800     READ LOCATION-FILE INTO UL-LOCATION-RECORD
011900         AT END
012000             MOVE 'YES' TO WS-LOCATION-EOF-SW
012100     END-READ.
012200     IF NOT LOCATION-EOF
012300         ADD 1 TO WS-ROWS-READ-CTR
012400     END-IF.
012500******************************************************************
012600 110-EXIT.
012700     EXIT.
012800******************************************************************
012900*  200- SKIPS THE CALL ENTIRELY FOR A CUSTOMER WHO NEVER SET A  *
013000*  LOCATION (BOTH COORDINATES STILL ZERO) SO GEOCALC NEVER      *
013100*  HASHES THE ORIGIN POINT BY MISTAKE; EVERY ROW, STAMPED OR    *
013200*  NOT, IS STILL WRITTEN BACK OUT.                               *
013300******************************************************************
013400 200-PROCESS-LOCATIONS.
013500******************************************************************
013600     IF UL-LATITUDE = WS-ZERO-LATITUDE
013700         AND UL-LONGITUDE = WS-ZERO-LONGITUDE
013800         ADD 1 TO WS-ROWS-SKIPPED-CTR
013900     ELSE
014000         CALL 'GEOCALC' USING UL-LATITUDE, UL-LONGITUDE,
014100                               UL-GEOHASH
014200         ADD 1 TO WS-ROWS-STAMPED-CTR
014700     END-IF.
014800     WRITE NEW-LOCATION-FILE-REC FROM UL-LOCATION-RECORD.
014900     PERFORM 110-READ-ONE-LOCATION THRU 110-EXIT.
015000******************************************************************
015100 200-EXIT.
015200     EXIT.
015300******************************************************************
015400 900-DISPLAY-PROG-DIAG.
015500******************************************************************
015600     MOVE 'GEOHASH - LOCATION ROWS READ....' TO DISPLAY-LINE.
015700     DISPLAY DISPLAY-LINE ' ' WS-ROWS-READ-CTR.
015800     MOVE 'GEOHASH - ROWS STAMPED..........' TO DISPLAY-LINE.
015900     DISPLAY DISPLAY-LINE ' ' WS-ROWS-STAMPED-CTR.
016000     MOVE 'GEOHASH - ROWS SKIPPED-NO COORD.' TO DISPLAY-LINE.
016100     DISPLAY DISPLAY-LINE ' ' WS-ROWS-SKIPPED-CTR.
016200******************************************************************
016300 900-EXIT.
016400     EXIT.
016500******************************************************************
016600 990-CLOSE-FILES.
016700******************************************************************
016800     CLOSE LOCATION-FILE.
016900     CLOSE NEW-LOCATION-FILE.
017000******************************************************************
017100 990-EXIT.
017200     EXIT.
017300*  END OF PROGRAM GEOHASH
