000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARTMAINT.
000300 AUTHOR.        D K LAMBERT.
000400 INSTALLATION.  MATB DATA CENTER.
000500 DATE-WRITTEN.  06-14-89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPERTY OF MATB - RESTRICTED TO MATB PERSONNEL.
000800*
000900******************************************************************
001000*  CARTMAINT - NIGHTLY CART MAINTENANCE RUN.  APPLIES THE DAY'S  *
001100*  ADD/UPDQTY/REMOVE/CLEAR TRANSACTIONS AGAINST THE OLD CART     *
001200*  MASTER AND WRITES A NEW CART MASTER FOR TOMORROW'S COMPARISON *
001300*  RUN (CARTCMP) TO READ.  CART-FILE IS A SORTED SEQUENTIAL FILE,*
001400*  NOT VSAM, SO THE OLD MASTER IS LOADED INTO A WORKING-STORAGE  *
001500*  TABLE AND UPDATED BY SEARCH -- NO REWRITE-IN-PLACE.           *
001600******************************************************************
001700*
001800*    C H A N G E   L O G
001900*
002000*    DATE      BY    REQUEST    DESCRIPTION
002100*    --------  ----  ---------  --------------------------------
002200*    06-14-89  DKL   INIT       ORIGINAL CODING.
002300*    01-22-90  RWH   MATB0140   REMOVE/UPDQTY AGAINST AN UNKNOWN
002400*                               CART-ITEM-ID NOW LOGGED AND
002500*                               SKIPPED INSTEAD OF ABENDING.
002600*    09-03-92  DKL   MATB0260   CLEAR ON A USER WITH NO CART
002700*                               LINES NOW LOGGED AS UNKNOWN USER
002800*                               RATHER THAN SILENTLY DOING
002900*                               NOTHING.
003000*    11-30-98  TLB   MATB0560   Y2K - CI-ADDED-AT IS A CHARACTER
003100*                               STAMP CARRIED FORWARD UNCHANGED,
003200*                               NOTHING TO CONVERT.  SIGNED OFF.
003300*    07-11-01  RWH   MATB0640   RAISED CART TABLE LIMIT TO 5000
003400*                               LINES TO MATCH THE LISTING TABLE.
003500*    04-25-05  DKL   MATB0730   NEW CART-ITEM-IDS NOW ASSIGNED
003600*                               FROM THE HIGH-WATER MARK SEEN ON
003700*                               LOAD, NOT A HARDCODED START VALUE.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT OLD-CART-FILE  ASSIGN TO UT-S-CARTOLD.
004900     SELECT TXN-FILE       ASSIGN TO UT-S-TXNFIL.
005000     SELECT NEW-CART-FILE  ASSIGN TO UT-S-CARTNEW.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  OLD-CART-FILE
005600     LABEL RECORDS ARE STANDARD
005700     DATA RECORD IS OLD-CART-FILE-REC.
005800 01  OLD-CART-FILE-REC                PIC X(120).
005900*
006000 FD  TXN-FILE
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS TXN-FILE-REC.
006300 01  TXN-FILE-REC                     PIC X(60).
006400*
006500 FD  NEW-CART-FILE
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS NEW-CART-FILE-REC.
006800 01  NEW-CART-FILE-REC                PIC X(120).
006900*
007000 WORKING-STORAGE SECTION.
007100*
007150 77  WS-PGM-ABEND-SW                  PIC X(3)  VALUE 'NO '.
007200 01  PROGRAM-INDICATOR-SWITCHES.
007300     05  WS-OLD-CART-EOF-SW             PIC X(3)  VALUE 'NO '.
007400         88  OLD-CART-EOF                  VALUE 'YES'.
007500     05  WS-TXN-EOF-SW                   PIC X(3)  VALUE 'NO '.
007600         88  TXN-EOF                       VALUE 'YES'.
007700     05  WS-ROW-FOUND-SW                  PIC X(3)  VALUE 'NO '.
007800         88  ROW-FOUND                        VALUE 'YES'.
007900     05  FILLER                           PIC X(08).
008000*
008100 01  WS-ACCUMULATORS.
008200     05  WS-OLD-LINES-READ-CTR          PIC S9(5) COMP VALUE ZERO.
008300     05  WS-TXN-READ-CTR                PIC S9(5) COMP VALUE ZERO.
008400     05  WS-ADD-CTR                     PIC S9(5) COMP VALUE ZERO.
008500     05  WS-UPDQTY-CTR                  PIC S9(5) COMP VALUE ZERO.
008600     05  WS-REMOVE-CTR                  PIC S9(5) COMP VALUE ZERO.
008700     05  WS-CLEAR-CTR                   PIC S9(5) COMP VALUE ZERO.
008800     05  WS-LINES-CLEARED-CTR           PIC S9(5) COMP VALUE ZERO.
008900     05  WS-UNKNOWN-TXN-CTR             PIC S9(5) COMP VALUE ZERO.
009000     05  WS-LINES-WRITTEN-CTR           PIC S9(5) COMP VALUE ZERO.
009050     05  WS-LINES-WRITTEN-CTR-A REDEFINES
009060         WS-LINES-WRITTEN-CTR      PIC X(4).
009100     05  FILLER                         PIC X(08).
009200*
009300     COPY CARTREC.
009400     COPY TXNREC.
009500*
009600******************************************************************
009700*  WS-CART-TABLE - THE WHOLE OLD CART MASTER, HELD IN MEMORY FOR *
009800*  THE LENGTH OF THE RUN.  WS-CT-DELETED-FLAG MARKS A REMOVE OR  *
009900*  CLEAR -- 300-WRITE-NEW-CART SKIPS THOSE ROWS RATHER THAN      *
010000*  COLLAPSING THE TABLE, SO INDEXES STAY GOOD WHILE TXN-FILE IS  *
010100*  STILL BEING APPLIED.                                          *
010200******************************************************************
010300 01  WS-CART-TABLE.
010400     05  WS-CT-ROW-COUNT                PIC S9(4) COMP VALUE ZERO.
010500     05  WS-CT-ROW      OCCURS 1 TO 5000 TIMES
010600                         DEPENDING ON WS-CT-ROW-COUNT
010700                         INDEXED BY WS-CT-IDX.
010800         10  WS-CT-CART-ITEM-ID          PIC 9(9).
010850         10  WS-CT-CART-ITEM-ID-A REDEFINES
010860             WS-CT-CART-ITEM-ID     PIC X(9).
010900         10  WS-CT-USER-ID               PIC 9(9).
011000         10  WS-CT-PRODUCT-ID            PIC X(20).
011100         10  WS-CT-PRODUCT-NAME          PIC X(40).
011200         10  WS-CT-QUANTITY              PIC 9(3).
011300         10  WS-CT-ADDED-AT              PIC X(19).
011400         10  WS-CT-DELETED-FLAG          PIC X(1).
011500             88  WS-CT-DELETED               VALUE 'Y'.
011600*
011700 01  WS-ID-WORK-AREA.
011800     05  WS-NEXT-CART-ITEM-ID           PIC 9(9) COMP.
011900     05  WS-NEXT-CART-ITEM-ID-A REDEFINES
012000         WS-NEXT-CART-ITEM-ID       PIC X(4).
012100     05  WS-RUN-CLEAR-COUNT             PIC S9(4) COMP VALUE ZERO.
012200     05  FILLER                         PIC X(06).
012300*
012400 01  DISPLAY-LINE.
012500     05  DISP-MESSAGE                   PIC X(40).
012600     05  DISP-VALUE                     PIC X(20).
012700     05  FILLER                         PIC X(02).
012800*
012900 PROCEDURE DIVISION.
013000*
013100 000-MAINLINE.
013200*
013300     PERFORM 100-INITIALIZE THRU 100-EXIT.
013400     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT
013500         UNTIL TXN-EOF.
013600     PERFORM 300-WRITE-NEW-CART THRU 300-EXIT
013700         VARYING WS-CT-IDX FROM 1 BY 1
013800         UNTIL WS-CT-IDX > WS-CT-ROW-COUNT.
013900     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
014000     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
014100     GOBACK.
014200*
014300 000-EXIT.
014400     EXIT.
014500*
014600 100-INITIALIZE.
014700*
014800     OPEN INPUT  OLD-CART-FILE
014900                 TXN-FILE.
015000     OPEN OUTPUT NEW-CART-FILE.
015100     MOVE ZERO TO WS-CT-ROW-COUNT.
015200     MOVE 1    TO WS-NEXT-CART-ITEM-ID.
015300     PERFORM 110-LOAD-ONE-OLD-LINE THRU 110-EXIT
015400         UNTIL OLD-CART-EOF.
015500     READ TXN-FILE INTO TX-TRANSACTION-RECORD
015600         AT END MOVE 'YES' TO WS-TXN-EOF-SW.
015700*
015800 100-EXIT.
015900     EXIT.
016000*
016100 110-LOAD-ONE-OLD-LINE.
016200*
016300     READ OLD-CART-FILE INTO CI-CART-ITEM-RECORD
016400         AT END MOVE 'YES' TO WS-OLD-CART-EOF-SW
016500         NOT AT END
016600             ADD 1 TO WS-OLD-LINES-READ-CTR
016700             PERFORM 115-APPEND-OLD-LINE THRU 115-EXIT.
016800*
016900 110-EXIT.
017000     EXIT.
017100*
017200 115-APPEND-OLD-LINE.
017300*
017400     ADD 1 TO WS-CT-ROW-COUNT.
017500     SET WS-CT-IDX TO WS-CT-ROW-COUNT.
017600     MOVE CI-CART-ITEM-ID TO WS-CT-CART-ITEM-ID (WS-CT-IDX).
017700     MOVE CI-USER-ID      TO WS-CT-USER-ID (WS-CT-IDX).
017800     MOVE CI-PRODUCT-ID   TO WS-CT-PRODUCT-ID (WS-CT-IDX).
017900     MOVE CI-PRODUCT-NAME TO WS-CT-PRODUCT-NAME (WS-CT-IDX).
018000     MOVE CI-QUANTITY     TO WS-CT-QUANTITY (WS-CT-IDX).
018100     MOVE CI-ADDED-AT     TO WS-CT-ADDED-AT (WS-CT-IDX).
018200     MOVE 'N'             TO WS-CT-DELETED-FLAG (WS-CT-IDX).
018300     IF CI-CART-ITEM-ID >= WS-NEXT-CART-ITEM-ID
018400        COMPUTE WS-NEXT-CART-ITEM-ID = CI-CART-ITEM-ID + 1.
018500*
018600 115-EXIT.
018700     EXIT.
018800*
018900******************************************************************
019000*  200- ONE TRANSACTION AT A TIME.  EVALUATE DISPATCHES ON       *
019100*  TX-ACTION-CODE THE SAME WAY THE OLD SAM1V TRAN-CODE SWITCH    *
019200*  DID -- ADD/UPDQTY/REMOVE/CLEAR IN PLACE OF PRINT/TOTALS.      *
019300******************************************************************
019400 200-PROCESS-TRANSACTIONS.
019500*
019600     ADD 1 TO WS-TXN-READ-CTR.
019700     EVALUATE TRUE
019800         WHEN TX-ACTION-ADD
019900             ADD 1 TO WS-ADD-CTR
020000             PERFORM 210-ADD-CART-ITEM THRU 210-EXIT
020100         WHEN TX-ACTION-UPDQTY
020200             ADD 1 TO WS-UPDQTY-CTR
020300             PERFORM 220-UPDATE-QUANTITY THRU 220-EXIT
020400         WHEN TX-ACTION-REMOVE
020500             ADD 1 TO WS-REMOVE-CTR
020600             PERFORM 230-REMOVE-CART-ITEM THRU 230-EXIT
020700         WHEN TX-ACTION-CLEAR
020800             ADD 1 TO WS-CLEAR-CTR
020900             PERFORM 240-CLEAR-USER-CART THRU 240-EXIT
021000         WHEN OTHER
021100             ADD 1 TO WS-UNKNOWN-TXN-CTR
021200             DISPLAY 'CARTMAINT - UNKNOWN ACTION CODE - ' ,
021300                     TX-ACTION-CODE
021400     END-EVALUATE.
021500     READ TXN-FILE INTO TX-TRANSACTION-RECORD
021600         AT END MOVE 'YES' TO WS-TXN-EOF-SW.
021700*
021800 200-EXIT.
021900     EXIT.
022000*
022100 210-ADD-CART-ITEM.
022200*
022300     MOVE 'NO ' TO WS-ROW-FOUND-SW.
022400     IF WS-CT-ROW-COUNT > ZERO
022500        SET WS-CT-IDX TO 1
022600        SEARCH WS-CT-ROW
022700           AT END
022800              NEXT SENTENCE
022900           WHEN WS-CT-USER-ID (WS-CT-IDX) = TX-USER-ID
023000                AND WS-CT-PRODUCT-ID (WS-CT-IDX) = TX-PRODUCT-ID
023100                AND NOT WS-CT-DELETED (WS-CT-IDX)
023200              MOVE 'YES' TO WS-ROW-FOUND-SW.
023300     IF ROW-FOUND
023400        PERFORM 212-MERGE-EXISTING-LINE THRU 212-EXIT
023500     ELSE
023600        PERFORM 214-APPEND-NEW-LINE THRU 214-EXIT.
023700*
023800 210-EXIT.
023900     EXIT.
024000*
024100 212-MERGE-EXISTING-LINE.
024200*
024300     IF TX-QUANTITY = ZERO
024400        ADD 1 TO WS-CT-QUANTITY (WS-CT-IDX)
024500     ELSE
024600        ADD TX-QUANTITY TO WS-CT-QUANTITY (WS-CT-IDX).
024700*
024800 212-EXIT.
024900     EXIT.
025000*
025100 214-APPEND-NEW-LINE.
025200*
025300     ADD 1 TO WS-CT-ROW-COUNT.
025400     SET WS-CT-IDX TO WS-CT-ROW-COUNT.
025500     MOVE WS-NEXT-CART-ITEM-ID TO WS-CT-CART-ITEM-ID (WS-CT-IDX).
025600     ADD 1 TO WS-NEXT-CART-ITEM-ID.
025700     MOVE TX-USER-ID      TO WS-CT-USER-ID (WS-CT-IDX).
025800     MOVE TX-PRODUCT-ID   TO WS-CT-PRODUCT-ID (WS-CT-IDX).
025900     MOVE SPACES          TO WS-CT-PRODUCT-NAME (WS-CT-IDX).
026000     IF TX-QUANTITY = ZERO
026100        MOVE 1 TO WS-CT-QUANTITY (WS-CT-IDX)
026200     ELSE
026300        MOVE TX-QUANTITY TO WS-CT-QUANTITY (WS-CT-IDX).
026400     MOVE SPACES          TO WS-CT-ADDED-AT (WS-CT-IDX).
026500     MOVE 'N'             TO WS-CT-DELETED-FLAG (WS-CT-IDX).
026600*
026700 214-EXIT.
026800     EXIT.
026900*
027000 220-UPDATE-QUANTITY.
027100*
027200     PERFORM 222-FIND-CART-ITEM-ID THRU 222-EXIT.
027300     IF ROW-FOUND
027400        MOVE TX-QUANTITY TO WS-CT-QUANTITY (WS-CT-IDX)
027500     ELSE
027600        ADD 1 TO WS-UNKNOWN-TXN-CTR
027700        DISPLAY 'CARTMAINT - UNKNOWN CART-ITEM-ID - UPDQTY - ' ,
027800                TX-CART-ITEM-ID.
027900*
028000 220-EXIT.
028100     EXIT.
028200*
028300 222-FIND-CART-ITEM-ID.
028400*
028500     MOVE 'NO ' TO WS-ROW-FOUND-SW.
028600     IF WS-CT-ROW-COUNT > ZERO
028700        SET WS-CT-IDX TO 1
028800        SEARCH WS-CT-ROW
028900           AT END
029000              NEXT SENTENCE
029100           WHEN WS-CT-CART-ITEM-ID (WS-CT-IDX) = TX-CART-ITEM-ID
029200                AND NOT WS-CT-DELETED (WS-CT-IDX)
029300              MOVE 'YES' TO WS-ROW-FOUND-SW.
029400*
029500 222-EXIT.
029600     EXIT.
029700*
029800 230-REMOVE-CART-ITEM.
029900*
030000     PERFORM 222-FIND-CART-ITEM-ID THRU 222-EXIT.
030100     IF ROW-FOUND
030200        MOVE 'Y' TO WS-CT-DELETED-FLAG (WS-CT-IDX)
030300     ELSE
030400        ADD 1 TO WS-UNKNOWN-TXN-CTR
030500        DISPLAY 'CARTMAINT - UNKNOWN CART-ITEM-ID - REMOVE - ' ,
030600                TX-CART-ITEM-ID.
030700*
030800 230-EXIT.
030900     EXIT.
031000*
031100 240-CLEAR-USER-CART.
031200*
031300     MOVE ZERO TO WS-RUN-CLEAR-COUNT.
031400     PERFORM 242-CLEAR-ONE-ROW THRU 242-EXIT
031500         VARYING WS-CT-IDX FROM 1 BY 1
031600         UNTIL WS-CT-IDX > WS-CT-ROW-COUNT.
031700     IF WS-RUN-CLEAR-COUNT = ZERO
031800        ADD 1 TO WS-UNKNOWN-TXN-CTR
031900        DISPLAY 'CARTMAINT - UNKNOWN USER-ID - CLEAR - ' ,
032000                TX-USER-ID
032100     ELSE
032200        ADD WS-RUN-CLEAR-COUNT TO WS-LINES-CLEARED-CTR.
032300*
032400 240-EXIT.
032500     EXIT.
032600*
032700 242-CLEAR-ONE-ROW.
032800*
032900     IF WS-CT-USER-ID (WS-CT-IDX) = TX-USER-ID
033000        AND NOT WS-CT-DELETED (WS-CT-IDX)
033100        MOVE 'Y' TO WS-CT-DELETED-FLAG (WS-CT-IDX)
033200        ADD 1 TO WS-RUN-CLEAR-COUNT.
033300*
033400 242-EXIT.
033500     EXIT.
033600*
033700 300-WRITE-NEW-CART.
033800*
033900     IF NOT WS-CT-DELETED (WS-CT-IDX)
034000        PERFORM 310-WRITE-ONE-LINE THRU 310-EXIT.
034100*
034200 300-EXIT.
034300     EXIT.
034400*
034500 310-WRITE-ONE-LINE.
034600*
034700     MOVE WS-CT-CART-ITEM-ID (WS-CT-IDX) TO CI-CART-ITEM-ID.
034800     MOVE WS-CT-USER-ID (WS-CT-IDX)      TO CI-USER-ID.
034900     MOVE WS-CT-PRODUCT-ID (WS-CT-IDX)   TO CI-PRODUCT-ID.
035000     MOVE WS-CT-PRODUCT-NAME (WS-CT-IDX) TO CI-PRODUCT-NAME.
035100     MOVE WS-CT-QUANTITY (WS-CT-IDX)     TO CI-QUANTITY.
035200     MOVE WS-CT-ADDED-AT (WS-CT-IDX)     TO CI-ADDED-AT.
035300     WRITE NEW-CART-FILE-REC FROM CI-CART-ITEM-RECORD.
035400     ADD 1 TO WS-LINES-WRITTEN-CTR.
035500*
035600 310-EXIT.
035700     EXIT.
035800*
035900 900-DISPLAY-PROG-DIAG.
036000*
036100     MOVE 'CARTMAINT - OLD CART LINES READ.' TO DISP-MESSAGE.
036200     MOVE WS-OLD-LINES-READ-CTR TO DISP-VALUE.
036300     DISPLAY DISPLAY-LINE.
036400     MOVE 'CARTMAINT - TRANSACTIONS READ...' TO DISP-MESSAGE.
036500     MOVE WS-TXN-READ-CTR TO DISP-VALUE.
036600     DISPLAY DISPLAY-LINE.
036700     MOVE 'CARTMAINT - ADD TRANSACTIONS....' TO DISP-MESSAGE.
036800     MOVE WS-ADD-CTR TO DISP-VALUE.
036900     DISPLAY DISPLAY-LINE.
037000     MOVE 'CARTMAINT - UPDQTY TRANSACTIONS.' TO DISP-MESSAGE.
037100     MOVE WS-UPDQTY-CTR TO DISP-VALUE.
037200     DISPLAY DISPLAY-LINE.
037300     MOVE 'CARTMAINT - REMOVE TRANSACTIONS.' TO DISP-MESSAGE.
037400     MOVE WS-REMOVE-CTR TO DISP-VALUE.
037500     DISPLAY DISPLAY-LINE.
037600     MOVE 'CARTMAINT - CLEAR TRANSACTIONS..' TO DISP-MESSAGE.
037700     MOVE WS-CLEAR-CTR TO DISP-VALUE.
037800     DISPLAY DISPLAY-LINE.
037900     MOVE 'CARTMAINT - LINES CLEARED.......' TO DISP-MESSAGE.
038000     MOVE WS-LINES-CLEARED-CTR TO DISP-VALUE.
038100     DISPLAY DISPLAY-LINE.
038200     MOVE 'CARTMAINT - UNKNOWN/SKIPPED TXNS' TO DISP-MESSAGE.
038300     MOVE WS-UNKNOWN-TXN-CTR TO DISP-VALUE.
038400     DISPLAY DISPLAY-LINE.
038500     MOVE 'CARTMAINT - NEW CART LINES WRITE' TO DISP-MESSAGE.
038600     MOVE WS-LINES-WRITTEN-CTR TO DISP-VALUE.
038700     DISPLAY DISPLAY-LINE.
038800*
038900 900-EXIT.
039000     EXIT.
039100*
039200 990-CLOSE-FILES.
039300*
039400     CLOSE OLD-CART-FILE
039500           TXN-FILE
039600           NEW-CART-FILE.
039700*
039800 990-EXIT.
039900     EXIT.
