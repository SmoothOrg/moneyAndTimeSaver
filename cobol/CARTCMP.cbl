000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARTCMP.
000300 AUTHOR.        R HUTCHESON.
000400 INSTALLATION.  MATB DATA CENTER.
000500 DATE-WRITTEN.  03-14-89.
000600 DATE-COMPILED.
000700 SECURITY.      PROPERTY OF MATB - RESTRICTED TO MATB PERSONNEL.
000800*
000900****************************************************************
001000*  CARTCMP - CART PRICE COMPARISON BATCH.  READS THE PLATFORM  *
001100*  FEE SCHEDULE AND THE PRODUCT/PLATFORM LISTING FILE INTO      *
001200*  TABLES, THEN READS THE CUSTOMER CART FILE (SORTED BY USER)   *
001300*  AND FOR EACH USER'S CART RATES IT AGAINST EVERY PLATFORM     *
001400*  THE CART TOUCHES PLUS THE "BEST-COMBO" (CHEAPEST ITEM BY     *
001500*  ITEM) COMBINATION.  THE RATED COMBOS ARE RANKED CHEAPEST     *
001600*  FIRST AND WRITTEN TO THE RESULT FILE, THE DETAIL FILE AND    *
001700*  THE PRINTED COMPARISON REPORT.  ALL ERROR CONDITIONS ARE     *
001800*  DISPLAYED TO SYSOUT.                                         *
001900****************************************************************
002000*
002100*    C H A N G E   L O G
002200*
002300*    DATE      BY    REQUEST    DESCRIPTION
002400*    --------  ----  ---------  --------------------------------
002500*    03-14-89  RWH   INIT       ORIGINAL CODING - SINGLE PLAT AND
002600*                               BEST-COMBO RATING, RANKED RPT.
002700*    09-02-89  RWH   MATB0091   ADD FREE-DEL-THRESHOLD TEST TO
002800*                               150-LOOKUP-FEE-ROW ZERO ROW.
002900*    01-11-90  DKL   MATB0140   FIX: CHEAPEST-AVAIL TIE RULE WAS
003000*                               TAKING LAST MATCH, NOT FIRST.
003100*    06-06-90  DKL   MATB0188   ADD RUN TOTALS LINE TO RPT FILE.
003200*    02-25-91  RWH   MATB0233   CALL SRTCOMBO, NOT IN-LINE SORT -
003300*                               IN-LINE SORT WAS NOT STABLE ON
003400*                               EQUAL TOTAL COST.
003500*    11-19-91  TLB   MATB0301   WIDEN WS-DETAIL-TBL TO 4000 ROWS -
003600*                               BIG CARTS OVERFLOWED 1500.
003700*    07-02-92  DKL   MATB0355   FIX FALLBACK CTR - FALLBACK ITEMS
003800*                               WERE NOT COUNTED AVAILABLE ON
003900*                               THE SINGLE PLATFORM RUN.
004000*    04-18-94  TLB   MATB0420   ADD 160-CALC-FEE-SCHEDULE-FEES FOR
004100*                               THE FEE SCHEDULE AUDIT JOB - DISPLAYS
004150*                               THE VARIANCE WHEN THE SURGE-ADJUSTED
004175*                               DELIVERY FEE DIFFERS FROM BASE.
004200*    10-09-95  RWH   MATB0477   PERFORMANCE - LISTING SEARCH WAS
004300*                               CHANGED FROM SEQ SCAN TO SEARCH.
004400*    08-30-96  DKL   MATB0512   ADD CR-FREE-DELIVERY-FLAG TO THE
004500*                               COMBO REPORT LINE PER AUDIT REQ.
004600*    02-14-98  TLB   MATB0560   Y2K - RPT-DATE NOW 4-DIGIT YEAR;
004700*                               WS-CENTURY-WINDOW ADDED.
004800*    11-03-98  TLB   MATB0560   Y2K - VERIFIED CARTREC DATE/TIME
004900*                               FIELDS PASS THROUGH CLEAN.
005000*    05-21-99  RWH   MATB0583   FINAL Y2K SIGN-OFF FOR CARTCMP -
005100*                               NO OTHER DATE FIELDS FOUND.
005200*    03-02-01  DKL   MATB0640   REVIEWED FT-GST-PCT/FT-PKG-CHG ON
005300*                               FEESREC - CONFIRMED OUT OF SCOPE,
005350*                               NO CARRY-FORWARD NEEDED IN CARTCMP.
005400*    07-15-03  TLB   MATB0701   RAISE WS-CART-ITEM-TBL LIMIT TO
005500*                               500 LINES PER CART.
005600*    01-09-06  RWH   MATB0755   REWORDED 900-DISPLAY-PROG-DIAG
005700*                               MESSAGES FOR NEW CONSOLE.
005800*
005900 ENVIRONMENT DIVISION.
006000
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.   IBM-390.
006300 OBJECT-COMPUTER.   IBM-390.
006400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300
007400     SELECT FEES-FILE     ASSIGN TO UT-S-FEESFIL.
007500     SELECT LISTING-FILE  ASSIGN TO UT-S-LISTFIL.
007600     SELECT CART-FILE     ASSIGN TO UT-S-CARTFIL.
007700     SELECT RESULT-FILE   ASSIGN TO UT-S-RSLTFIL.
007800     SELECT DETAIL-FILE   ASSIGN TO UT-S-DTLFIL.
007900     SELECT REPORT-FILE   ASSIGN TO UT-S-CMPRPT.
008000
008100 DATA DIVISION.
008200
008300 FILE SECTION.
008400
008500 FD  FEES-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 80 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS FEES-FILE-REC.
009100
009200 01  FEES-FILE-REC                    PIC X(80).
009300
009400 FD  LISTING-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 50 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS LISTING-FILE-REC.
010000
010100 01  LISTING-FILE-REC                 PIC X(50).
010200
010300 FD  CART-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 120 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS CART-FILE-REC.
010900
011000 01  CART-FILE-REC                    PIC X(120).
011100
011200 FD  RESULT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 80 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS RESULT-FILE-REC.
011800
011900 01  RESULT-FILE-REC                  PIC X(80).
012000
012100 FD  DETAIL-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 90 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS DETAIL-FILE-REC.
012700
012800 01  DETAIL-FILE-REC                  PIC X(90).
012900
013000 FD  REPORT-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 132 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS REPORT-FILE-REC.
013600
013700 01  REPORT-FILE-REC                  PIC X(132).
013800
013900 WORKING-STORAGE SECTION.
014000
014050 77  WS-PGM-ABEND-SW                  PIC X(3)  VALUE 'NO '.
014100 01  PROGRAM-INDICATOR-SWITCHES.
014200     05  WS-EOF-FEES-SW               PIC X(3)  VALUE 'NO '.
014300         88  EOF-FEES                          VALUE 'YES'.
014400     05  WS-EOF-LISTING-SW            PIC X(3)  VALUE 'NO '.
014500         88  EOF-LISTING                       VALUE 'YES'.
014600     05  WS-EOF-CART-SW                PIC X(3)  VALUE 'NO '.
014700         88  EOF-CART                           VALUE 'YES'.
014800     05  WS-PLATFORM-FOUND-SW          PIC X(3)  VALUE SPACES.
014900         88  PLATFORM-FOUND                     VALUE 'YES'.
015000         88  PLATFORM-NOT-FOUND                 VALUE 'NO '.
015100     05  WS-LISTING-FOUND-SW           PIC X(3)  VALUE SPACES.
015200         88  LISTING-FOUND                      VALUE 'YES'.
015300         88  LISTING-NOT-FOUND                  VALUE 'NO '.
015600
015700 01  WS-REPORT-CONTROLS.
015800     05  WS-PAGE-COUNT                 PIC S9(3)  COMP VALUE ZERO.
015900     05  WS-LINES-PER-PAGE             PIC S9(2)  COMP VALUE +50.
016000     05  WS-LINES-USED                 PIC S9(2)  COMP VALUE +51.
016100     05  WS-LINE-SPACING               PIC S9(1)  COMP VALUE ZERO.
016200     05  WS-CENTURY-WINDOW             PIC 9(4)        VALUE 2006.
016300
016400 01  WS-BREAK-CONTROLS.
016500     05  WS-PREVIOUS-USER-ID           PIC 9(9).
016600     05  WS-RANK-NO                    PIC S9(3)  COMP VALUE ZERO.
016700
016800******************************************************************
016900*  RUN-LEVEL ACCUMULATORS - PRINTED BY 900-DISPLAY-PROG-DIAG AND *
017000*  BY 540-WRITE-RUN-TOTALS-LINE AT THE BOTTOM OF THE REPORT. *
017100******************************************************************
017200 01  WS-ACCUMULATORS.
017300     05  WS-CARTS-PROCESSED-CTR        PIC S9(5) COMP VALUE ZERO.
017400     05  WS-COMBOS-WRITTEN-CTR         PIC S9(5) COMP VALUE ZERO.
017500     05  WS-UNAVAIL-ITEM-CTR           PIC S9(5) COMP VALUE ZERO.
017800
017900     COPY FEESREC.
018000
018100     COPY LISTREC.
018200
018300     COPY CARTREC.
018400
018500     COPY RESULTREC.
018600
018700     COPY DETAILREC.
018800
018900******************************************************************
019000*  WS-CART-ITEM-TBL HOLDS ONE USER'S CART WHILE THE CONTROL BREA *
019100*  COLLECTS IT FROM CART-FILE.  MATB0701 RAISED THE LIMIT FROM 2 *
019200*  TO 500 AFTER THE HOLIDAY-SEASON CARTS STARTED OVERFLOWING IT. *
019300******************************************************************
019400 01  WS-CART-ITEM-TBL.
019500     05  WS-CART-ITEM-COUNT            PIC S9(4) COMP VALUE ZERO.
019600     05  WS-CART-ITEM   OCCURS 1 TO 500 TIMES
019700                        DEPENDING ON WS-CART-ITEM-COUNT
019800                        INDEXED BY WS-CI-IDX.
019900         10  WS-CI-PRODUCT-ID          PIC X(20).
020000         10  WS-CI-PRODUCT-NAME        PIC X(40).
020100         10  WS-CI-QUANTITY            PIC 9(3).
020200
020300******************************************************************
020400*  WS-PLATFORM-LIST - DISTINCT PLATFORMS TOUCHED BY A USER'S CAR *
020500******************************************************************
020600 01  WS-PLATFORM-LIST.
020700     05  WS-PLATFORM-COUNT             PIC S9(4) COMP VALUE ZERO.
020800     05  WS-PLATFORM-ROW  OCCURS 1 TO 25 TIMES
020900                          DEPENDING ON WS-PLATFORM-COUNT
021000                          INDEXED BY WS-PLAT-IDX.
021100         10  WS-PLATFORM-ID            PIC X(12).
021200
021300******************************************************************
021400*  WS-DETAIL-TBL - ONE ROW PER RATED CART LINE ACROSS EVERY COMB *
021500*  GENERATED FOR THE CURRENT USER.  EACH COMBO'S SLICE OF THIS *
021600*  TABLE IS LOCATED BY WS-COMBO-DETAIL-START/-COUNT BELOW AND *
021700*  TRAVELS WITH THE COMBO SUMMARY ROW WHEN SRTCOMBO REORDERS IT. *
021800*  MATB0301 WIDENED THIS FROM 1500 TO 4000 ROWS. *
021900******************************************************************
022000 01  WS-DETAIL-TBL.
022100     05  WS-DETAIL-COUNT-TOTAL         PIC S9(4) COMP VALUE ZERO.
022200     05  WS-DETAIL-ROW   OCCURS 1 TO 4000 TIMES
022300                         DEPENDING ON WS-DETAIL-COUNT-TOTAL
022400                         INDEXED BY WS-DTL-IDX.
022500         10  WS-DTL-PRODUCT-NAME       PIC X(40).
022600         10  WS-DTL-SOURCE-PLATFORM    PIC X(12).
022700         10  WS-DTL-PRICE              PIC S9(5)V99.
022800         10  WS-DTL-AVAILABLE-FLAG     PIC X(1).
022900         10  WS-DTL-FALLBACK-FLAG      PIC X(1).
023000
023100******************************************************************
023200*  WS-COMBO-TBL - ONE RATED COMBO SUMMARY ROW PER PLATFORM TOUCH *
023300*  PLUS ONE FOR BEST-COMBO.  CALLED OUT TO SRTCOMBO FOR THE FINA *
023400*  ASCENDING-BY-TOTAL-COST SORT (MATB0233).                      *
023500******************************************************************
023600 01  WS-COMBO-TBL.
023700     05  WS-COMBO-COUNT                PIC S9(4) COMP VALUE ZERO.
023800     05  WS-COMBO-ROW    OCCURS 1 TO 26 TIMES
023900                         DEPENDING ON WS-COMBO-COUNT
024000                         INDEXED BY WS-COMBO-IDX.
024100         10  WS-COMBO-NAME             PIC X(12).
024200         10  WS-COMBO-SUBTOTAL         PIC S9(7)V99.
024300         10  WS-COMBO-DELIVERY         PIC S9(5)V99.
024400         10  WS-COMBO-HANDLING         PIC S9(5)V99.
024500         10  WS-COMBO-PLATFORM-FEE     PIC S9(5)V99.
024600         10  WS-COMBO-TOTAL-COST       PIC S9(7)V99.
024700         10  WS-COMBO-TOTAL-COST-A REDEFINES WS-COMBO-TOTAL-COST
024800                                     PIC X(9).
024900         10  WS-COMBO-AVAIL-ITEMS      PIC 9(3).
025000         10  WS-COMBO-UNAVAIL-ITEMS    PIC 9(3).
025100         10  WS-COMBO-FREE-DEL-FLAG    PIC X(1).
025200         10  WS-COMBO-DETAIL-START     PIC S9(4) COMP.
025300         10  WS-COMBO-DETAIL-COUNT     PIC S9(4) COMP.
025400
025500******************************************************************
025600*  WS-SOURCE-SUBTOTALS - ONE ROW PER SOURCE PLATFORM ACTUALLY *
025700*  USED WITHIN THE COMBO BEING RATED RIGHT NOW.  CLEARED AT THE *
025800*  START OF EVERY 300-RATE-ONE-PLATFORM / 400-RATE-BEST-COMBO. *
025900******************************************************************
026000 01  WS-SOURCE-SUBTOTALS.
026100     05  WS-SRC-COUNT                  PIC S9(4) COMP VALUE ZERO.
026200     05  WS-SRC-ROW      OCCURS 1 TO 25 TIMES
026300                         DEPENDING ON WS-SRC-COUNT
026400                         INDEXED BY WS-SRC-IDX.
026500         10  WS-SRC-PLATFORM-ID        PIC X(12).
026600         10  WS-SRC-SUBTOTAL           PIC S9(7)V99.
026700
026800******************************************************************
026900*  FEE-SCHEDULE WORK AREA USED BY 150-LOOKUP-FEE-ROW AND BY THE *
027000*  MATB0420 FEE-SCHEDULE AUDIT CHECK (160-CALC-FEE-SCHEDULE-FEES *
027100******************************************************************
027200 01  WS-FEE-WORK-AREA.
027300     05  WS-LOOKUP-KEY                 PIC X(12).
027400     05  WS-FOUND-DELIVERY-FEE         PIC S9(5)V99.
027450     05  WS-FOUND-DELIVERY-FEE-A REDEFINES
027460         WS-FOUND-DELIVERY-FEE    PIC X(7).
027500     05  WS-FOUND-THRESHOLD            PIC S9(5)V99.
027600     05  WS-FOUND-HANDLING             PIC S9(5)V99.
027700     05  WS-FOUND-PLATFORM-FEE         PIC S9(5)V99.
027800     05  WS-FOUND-SURGE-MULT           PIC S9(1)V99.
027900     05  WS-PARITY-DELIVERY            PIC S9(5)V99.
028000     05  WS-PARITY-TOTAL-FEES          PIC S9(5)V99.
028050     05  FILLER                        PIC X(06).
028100
028200 01  WS-RATING-WORK-AREA.
028300     05  WS-BEST-PRICE                 PIC S9(5)V99.
028350     05  WS-BEST-PRICE-A REDEFINES
028360         WS-BEST-PRICE             PIC X(7).
028400     05  WS-BEST-PLATFORM-ID           PIC X(12).
028500     05  WS-ITEM-PRICE                 PIC S9(5)V99.
028600     05  WS-ITEM-SOURCE-PLATFORM       PIC X(12).
028700     05  WS-ITEM-AVAILABLE-FLAG        PIC X(1).
028800     05  WS-ITEM-FALLBACK-FLAG         PIC X(1).
028850     05  FILLER                        PIC X(06).
028900
029000******************************************************************
029100*  SCRATCH FIELDS FOR THE COMBO CURRENTLY BEING RATED - MOVED *
029200*  INTO THE PERMANENT WS-COMBO-ROW SLOT BY 360-STORE-COMBO-ROW. *
029300******************************************************************
029400 01  WS-COMBO-WORK-AREA.
029500     05  WS-COMBO-NAME-WRK             PIC X(12).
029600     05  WS-COMBO-SUBTOTAL-WRK         PIC S9(7)V99.
029700     05  WS-COMBO-DELIVERY-WRK         PIC S9(5)V99.
029800     05  WS-COMBO-HANDLING-WRK         PIC S9(5)V99.
029900     05  WS-COMBO-PLATFORM-FEE-WRK     PIC S9(5)V99.
030000     05  WS-COMBO-AVAIL-WRK            PIC S9(3) COMP.
030100     05  WS-COMBO-UNAVAIL-WRK          PIC S9(3) COMP.
030200     05  WS-COMBO-DETAIL-START-WRK     PIC S9(4) COMP.
030300     05  FILLER                        PIC X(10).
030400
030500 01  DISPLAY-LINE.
030600     05  DISP-MESSAGE                  PIC X(50).
030700     05  DISP-VALUE                    PIC ZZZZ9.
030800
030900******************************************************************
031000* PROGRAM REPORT LINES. *
031100******************************************************************
031200 01  HDR-LINE1.
031300     05  FILLER             PIC X(1)   VALUE SPACES.
031400     05  FILLER             PIC X(20)  VALUE 'CART PRICE COMPARE'.
031500     05  FILLER             PIC X(30)  VALUE SPACES.
031600     05  FILLER             PIC X(9)   VALUE 'USER NO. '.
031700     05  RPT-USER-ID        PIC 9(9).
031800     05  FILLER             PIC X(10)  VALUE SPACES.
031900     05  FILLER             PIC X(10)  VALUE 'CART ITEMS'.
032000     05  RPT-CART-ITEM-CNT  PIC ZZ9.
032100     05  FILLER             PIC X(5)   VALUE SPACES.
032200     05  FILLER             PIC X(5)   VALUE 'PAGE '.
032300     05  RPT-PAGE-NO        PIC ZZZ.
032400     05  FILLER             PIC X(24)  VALUE SPACES.
032500
032600 01  HDR-LINE2.
032700     05  FILLER             PIC X(3)   VALUE SPACES.
032800     05  FILLER             PIC X(4)   VALUE 'RANK'.
032900     05  FILLER             PIC X(3)   VALUE SPACES.
033000     05  FILLER             PIC X(12)  VALUE 'COMBO NAME'.
033100     05  FILLER             PIC X(2)   VALUE SPACES.
033200     05  FILLER             PIC X(10)  VALUE '  SUBTOTAL'.
033300     05  FILLER             PIC X(2)   VALUE SPACES.
033400     05  FILLER             PIC X(8)   VALUE 'DELIVERY'.
033500     05  FILLER             PIC X(2)   VALUE SPACES.
033600     05  FILLER             PIC X(8)   VALUE 'HANDLING'.
033700     05  FILLER             PIC X(2)   VALUE SPACES.
033800     05  FILLER             PIC X(8)   VALUE 'PLAT FEE'.
033900     05  FILLER             PIC X(2)   VALUE SPACES.
034000     05  FILLER             PIC X(10)  VALUE '     TOTAL'.
034100     05  FILLER             PIC X(2)   VALUE SPACES.
034200     05  FILLER             PIC X(5)   VALUE 'AVAIL'.
034300     05  FILLER             PIC X(2)   VALUE SPACES.
034400     05  FILLER             PIC X(6)   VALUE 'UNAVAL'.
034500     05  FILLER             PIC X(2)   VALUE SPACES.
034600     05  FILLER             PIC X(8)   VALUE 'FREE-DEL'.
034700     05  FILLER             PIC X(28)  VALUE SPACES.
034800
034900 01  CL-COMBO-LINE.
035000     05  FILLER             PIC X(2)   VALUE SPACES.
035100     05  RANK-CL            PIC Z9.
035200     05  FILLER             PIC X(3)   VALUE SPACES.
035300     05  COMBO-NAME-CL      PIC X(12).
035400     05  FILLER             PIC X(1)   VALUE SPACES.
035500     05  SUBTOTAL-CL        PIC ZZ,ZZ9.99.
035600     05  FILLER             PIC X(1)   VALUE SPACES.
035700     05  DELIVERY-CL        PIC ZZ9.99.
035800     05  FILLER             PIC X(1)   VALUE SPACES.
035900     05  HANDLING-CL        PIC ZZ9.99.
036000     05  FILLER             PIC X(1)   VALUE SPACES.
036100     05  PLATFORM-FEE-CL    PIC ZZ9.99.
036200     05  FILLER             PIC X(1)   VALUE SPACES.
036300     05  TOTAL-CL           PIC ZZZ,ZZ9.99.
036400     05  FILLER             PIC X(1)   VALUE SPACES.
036500     05  AVAIL-CL           PIC Z9.
036600     05  FILLER             PIC X(3)   VALUE SPACES.
036700     05  UNAVAIL-CL         PIC Z9.
036800     05  FILLER             PIC X(4)   VALUE SPACES.
036900     05  FREE-DEL-CL        PIC X(1).
037000     05  FILLER             PIC X(23)  VALUE SPACES.
037100
037200 01  DL-ITEM-DETAIL.
037300     05  FILLER             PIC X(10)  VALUE SPACES.
037400     05  PRODUCT-NAME-DL    PIC X(40).
037500     05  FILLER             PIC X(2)   VALUE SPACES.
037600     05  SOURCE-PLAT-DL     PIC X(12).
037700     05  FILLER             PIC X(2)   VALUE SPACES.
037800     05  PRICE-DL           PIC ZZ9.99.
037900     05  FILLER             PIC X(2)   VALUE SPACES.
038000     05  MARKER-DL          PIC X(11).
038100     05  FILLER             PIC X(50)  VALUE SPACES.
038200
038300 01  FL-USER-FOOTER.
038400     05  FILLER             PIC X(3)   VALUE SPACES.
038500     05  FILLER             PIC X(26)
038600                  VALUE 'COMBOS COMPARED FOR USER '.
038700     05  COMBO-CNT-FL       PIC Z9.
038800     05  FILLER             PIC X(9)   VALUE SPACES.
038900     05  FILLER             PIC X(11)  VALUE 'BEST COMBO '.
039000     05  BEST-COMBO-FL      PIC X(12).
039100     05  FILLER             PIC X(2)   VALUE SPACES.
039200     05  BEST-TOTAL-FL      PIC ZZZ,ZZ9.99.
039300     05  FILLER             PIC X(4)   VALUE SPACES.
039400     05  FILLER             PIC X(8)   VALUE 'SAVINGS '.
039500     05  SAVINGS-FL         PIC ZZZ,ZZ9.99.
039600     05  FILLER             PIC X(19)  VALUE SPACES.
039700
039800 01  RTL-RUN-TOTALS-LINE.
039900     05  FILLER             PIC X(3)   VALUE SPACES.
040000     05  FILLER             PIC X(22)
040100                  VALUE 'END-OF-RUN TOTALS -- '.
040200     05  FILLER             PIC X(15)  VALUE 'CARTS PROCESSED'.
040300     05  CARTS-RTL          PIC ZZZZ9.
040400     05  FILLER             PIC X(3)   VALUE SPACES.
040500     05  FILLER             PIC X(14)  VALUE 'COMBOS WRITTEN'.
040600     05  COMBOS-RTL         PIC ZZZZ9.
040700     05  FILLER             PIC X(3)   VALUE SPACES.
040800     05  FILLER             PIC X(16)  VALUE 'UNAVAIL-ITEM-CNT'.
040900     05  UNAVAIL-RTL        PIC ZZZZ9.
041000     05  FILLER             PIC X(21)  VALUE SPACES.
041100
041200 PROCEDURE DIVISION.
041300
041400 000-MAINLINE SECTION.
041500
041600     OPEN INPUT  FEES-FILE
041700                 LISTING-FILE
041800                 CART-FILE
041900          OUTPUT RESULT-FILE
042000                 DETAIL-FILE
042100                 REPORT-FILE.
042200     PERFORM 100-LOAD-TABLES THRU 100-EXIT.
042300     PERFORM 200-PROCESS-CART-FILE THRU 200-EXIT.
042400     PERFORM 540-WRITE-RUN-TOTALS-LINE THRU 540-EXIT.
042500     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
042600     CLOSE FEES-FILE
042700           LISTING-FILE
042800           CART-FILE
042900           RESULT-FILE
043000           DETAIL-FILE
043100           REPORT-FILE.
043200     MOVE ZERO TO RETURN-CODE.
043300     GOBACK.
043400
043500
043600 100-LOAD-TABLES.
043700
043800     PERFORM 110-LOAD-FEE-TABLE THRU 110-EXIT.
043900     PERFORM 120-LOAD-LISTING-TABLE THRU 120-EXIT.
044000
044100 100-EXIT.
044200     EXIT.
044300
044400
044500 110-LOAD-FEE-TABLE.
044600
044700     MOVE ZERO TO FT-FEE-ROW-COUNT.
044800     PERFORM 112-READ-FEES-FILE THRU 112-EXIT.
044900     PERFORM 114-ADD-FEE-ROW THRU 114-EXIT
045000         UNTIL EOF-FEES.
045100
045200 110-EXIT.
045300     EXIT.
045400
045500
045600 112-READ-FEES-FILE.
045700
045800     READ FEES-FILE INTO FT-FEE-RECORD
045900         AT END MOVE 'YES' TO WS-EOF-FEES-SW
046000                GO TO 112-EXIT.
046100
046200 112-EXIT.
046300     EXIT.
046400
046500
046600 114-ADD-FEE-ROW.
046700
046800     ADD 1 TO FT-FEE-ROW-COUNT.
046900     SET FT-FEE-IDX TO FT-FEE-ROW-COUNT.
047000     MOVE FT-PLATFORM-ID        TO
047100         FT-ROW-PLATFORM-ID (FT-FEE-IDX).
047200     MOVE FT-DELIVERY-FEE       TO
047300         FT-ROW-DELIVERY-FEE (FT-FEE-IDX).
047400     MOVE FT-FREE-DEL-THRESHOLD TO
047500                              FT-ROW-FREE-DEL-THRESH (FT-FEE-IDX).
047600     MOVE FT-HANDLING-CHARGE    TO
047700                              FT-ROW-HANDLING-CHARGE (FT-FEE-IDX).
047800     MOVE FT-PLATFORM-FEE       TO
047900         FT-ROW-PLATFORM-FEE (FT-FEE-IDX).
048000     MOVE FT-SURGE-MULTIPLIER   TO FT-ROW-SURGE-MULT (FT-FEE-IDX).
048100     PERFORM 112-READ-FEES-FILE THRU 112-EXIT.
048200
048300 114-EXIT.
048400     EXIT.
048500
048600
048700 120-LOAD-LISTING-TABLE.
048800
048900     MOVE ZERO TO LS-TBL-ROW-COUNT.
049000     PERFORM 122-READ-LISTING-FILE THRU 122-EXIT.
049100     PERFORM 124-ADD-LISTING-ROW THRU 124-EXIT
049200         UNTIL EOF-LISTING.
049300
049400 120-EXIT.
049500     EXIT.
049600
049700
049800 122-READ-LISTING-FILE.
049900
050000     READ LISTING-FILE INTO LS-LISTING-RECORD
050100         AT END MOVE 'YES' TO WS-EOF-LISTING-SW
050200                GO TO 122-EXIT.
050300
050400 122-EXIT.
050500     EXIT.
050600
050700
050800 124-ADD-LISTING-ROW.
050900
051000     ADD 1 TO LS-TBL-ROW-COUNT.
051100     SET LS-TBL-IDX TO LS-TBL-ROW-COUNT.
051200     MOVE LS-PRODUCT-ID      TO LS-TBL-PRODUCT-ID (LS-TBL-IDX).
051300     MOVE LS-PLATFORM-ID     TO LS-TBL-PLATFORM-ID (LS-TBL-IDX).
051400     MOVE LS-SELLING-PRICE   TO LS-TBL-SELLING-PRICE (LS-TBL-IDX).
051500     MOVE LS-AVAILABLE-FLAG  TO
051600         LS-TBL-AVAILABLE-FLAG (LS-TBL-IDX).
051700     PERFORM 122-READ-LISTING-FILE THRU 122-EXIT.
051800
051900 124-EXIT.
052000     EXIT.
052100
052200
052300 200-PROCESS-CART-FILE.
052400
052500     PERFORM 800-READ-CART-FILE THRU 800-EXIT.
052600     IF EOF-CART
052700        DISPLAY 'ERROR!!  CART FILE EMPTY!'
052800        GO TO 200-EXIT.
052900     MOVE CI-USER-ID TO WS-PREVIOUS-USER-ID.
053000     PERFORM 210-PROCESS-USER-CART THRU 210-EXIT
053100         UNTIL EOF-CART.
053200
053300 200-EXIT.
053400     EXIT.
053500
053600
053700 210-PROCESS-USER-CART.
053800
053900     MOVE ZERO TO WS-CART-ITEM-COUNT.
054000     PERFORM 215-ACCUM-CART-ITEM THRU 215-EXIT
054100         UNTIL EOF-CART OR CI-USER-ID NOT = WS-PREVIOUS-USER-ID.
054200     PERFORM 220-FIND-CART-PLATFORMS THRU 220-EXIT.
054300     MOVE ZERO TO WS-COMBO-COUNT.
054400     PERFORM 300-RATE-ONE-PLATFORM THRU 300-EXIT
054500         VARYING WS-PLAT-IDX FROM 1 BY 1
054600         UNTIL WS-PLAT-IDX > WS-PLATFORM-COUNT.
054700     PERFORM 400-RATE-BEST-COMBO THRU 400-EXIT.
054800     PERFORM 500-RANK-AND-REPORT-COMBOS THRU 500-EXIT.
054900     ADD 1 TO WS-CARTS-PROCESSED-CTR.
055000     IF NOT EOF-CART
055100        MOVE CI-USER-ID TO WS-PREVIOUS-USER-ID.
055200
055300 210-EXIT.
055400     EXIT.
055500
055600
055700 215-ACCUM-CART-ITEM.
055800
055900     ADD 1 TO WS-CART-ITEM-COUNT.
056000     SET WS-CI-IDX TO WS-CART-ITEM-COUNT.
056100     MOVE CI-PRODUCT-ID   TO WS-CI-PRODUCT-ID (WS-CI-IDX).
056200     MOVE CI-PRODUCT-NAME TO WS-CI-PRODUCT-NAME (WS-CI-IDX).
056300     MOVE CI-QUANTITY     TO WS-CI-QUANTITY (WS-CI-IDX).
056400     PERFORM 800-READ-CART-FILE THRU 800-EXIT.
056500
056600 215-EXIT.
056700     EXIT.
056800
056900
057000******************************************************************
057100*  220- THRU 229- BUILD THE DISTINCT-PLATFORM LIST FOR THE USER' *
057200*  CART BY SCANNING THE LISTING TABLE ONCE PER CART LINE. *
057300******************************************************************
057400 220-FIND-CART-PLATFORMS.
057500
057600     MOVE ZERO TO WS-PLATFORM-COUNT.
057700     PERFORM 225-SCAN-ITEM-LISTINGS THRU 225-EXIT
057800         VARYING WS-CI-IDX FROM 1 BY 1
057900         UNTIL WS-CI-IDX > WS-CART-ITEM-COUNT.
058000
058100 220-EXIT.
058200     EXIT.
058300
058400
058500 225-SCAN-ITEM-LISTINGS.
058600
058700     PERFORM 227-CHECK-LISTING-ROW THRU 227-EXIT
058800         VARYING LS-TBL-IDX FROM 1 BY 1
058900         UNTIL LS-TBL-IDX > LS-TBL-ROW-COUNT.
059000
059100 225-EXIT.
059200     EXIT.
059300
059400
059500 227-CHECK-LISTING-ROW.
059600
059700     IF LS-TBL-PRODUCT-ID (LS-TBL-IDX) =
059800                             WS-CI-PRODUCT-ID (WS-CI-IDX)
059900        PERFORM 229-ADD-PLATFORM-IF-NEW THRU 229-EXIT.
060000
060100 227-EXIT.
060200     EXIT.
060300
060400
060500 229-ADD-PLATFORM-IF-NEW.
060600
060700     SET WS-PLAT-IDX TO 1.
060800     MOVE 'NO ' TO WS-PLATFORM-FOUND-SW.
060900     IF WS-PLATFORM-COUNT > ZERO
061000        SEARCH WS-PLATFORM-ROW
061100           AT END
061200              NEXT SENTENCE
061300           WHEN WS-PLATFORM-ID (WS-PLAT-IDX) =
061400                           LS-TBL-PLATFORM-ID (LS-TBL-IDX)
061500              MOVE 'YES' TO WS-PLATFORM-FOUND-SW.
061600     IF NOT PLATFORM-FOUND
061700        ADD 1 TO WS-PLATFORM-COUNT
061800        SET WS-PLAT-IDX TO WS-PLATFORM-COUNT
061900        MOVE LS-TBL-PLATFORM-ID (LS-TBL-IDX) TO
062000                           WS-PLATFORM-ID (WS-PLAT-IDX).
062100
062200 229-EXIT.
062300     EXIT.
062400
062500
062600******************************************************************
062700*  300- THRU 330- RATE THE CURRENT USER'S CART AS IF ORDERED FRO *
062800*  ONE PRIMARY PLATFORM, FALLING BACK TO THE CHEAPEST AVAILABLE *
062900*  ALTERNATE PLATFORM FOR ITEMS THE PRIMARY PLATFORM LACKS. *
063000******************************************************************
063100 300-RATE-ONE-PLATFORM.
063200
063300     MOVE ZERO TO WS-SRC-COUNT.
063400     MOVE ZERO TO WS-COMBO-AVAIL-WRK  WS-COMBO-UNAVAIL-WRK.
063500     MOVE SPACES TO WS-COMBO-NAME-WRK.
063600     MOVE WS-PLATFORM-ID (WS-PLAT-IDX) TO WS-COMBO-NAME-WRK.
063700     MOVE WS-DETAIL-COUNT-TOTAL TO WS-COMBO-DETAIL-START-WRK.
063800     PERFORM 310-RATE-CART-ITEM THRU 310-EXIT
063900         VARYING WS-CI-IDX FROM 1 BY 1
064000         UNTIL WS-CI-IDX > WS-CART-ITEM-COUNT.
064100     PERFORM 350-BUILD-COMBO-SUMMARY THRU 350-EXIT.
064200
064300 300-EXIT.
064400     EXIT.
064500
064600
064700 310-RATE-CART-ITEM.
064800
064900     MOVE WS-PLATFORM-ID (WS-PLAT-IDX) TO WS-LOOKUP-KEY.
065000     PERFORM 315-FIND-ITEM-ON-PLATFORM THRU 315-EXIT.
065100     IF LISTING-FOUND
065200        MOVE 'N' TO WS-ITEM-FALLBACK-FLAG
065300        MOVE 'Y' TO WS-ITEM-AVAILABLE-FLAG
065400        ADD 1 TO WS-COMBO-AVAIL-WRK
065500        PERFORM 335-ACCUM-SOURCE-SUBTOTAL THRU 335-EXIT
065600     ELSE
065700        PERFORM 320-FIND-CHEAPEST-LISTING THRU 320-EXIT
065800        IF LISTING-FOUND
065900           MOVE 'Y' TO WS-ITEM-FALLBACK-FLAG
066000           MOVE 'Y' TO WS-ITEM-AVAILABLE-FLAG
066100           ADD 1 TO WS-COMBO-AVAIL-WRK
066200           PERFORM 335-ACCUM-SOURCE-SUBTOTAL THRU 335-EXIT
066300        ELSE
066400           MOVE 'N' TO WS-ITEM-AVAILABLE-FLAG
066500           MOVE 'N' TO WS-ITEM-FALLBACK-FLAG
066600           MOVE SPACES TO WS-ITEM-SOURCE-PLATFORM
066700           MOVE ZERO TO WS-ITEM-PRICE
066800           ADD 1 TO WS-COMBO-UNAVAIL-WRK
066900           ADD 1 TO WS-UNAVAIL-ITEM-CTR.
067000     PERFORM 340-APPEND-DETAIL-ROW THRU 340-EXIT.
067100
067200 310-EXIT.
067300     EXIT.
067400
067500
067600 315-FIND-ITEM-ON-PLATFORM.
067700
067800     MOVE 'NO ' TO WS-LISTING-FOUND-SW.
067900     PERFORM 317-SCAN-FOR-ITEM-ROW THRU 317-EXIT
068000         VARYING LS-TBL-IDX FROM 1 BY 1
068100         UNTIL LS-TBL-IDX > LS-TBL-ROW-COUNT OR LISTING-FOUND.
068200
068300 315-EXIT.
068400     EXIT.
068500
068600
068700 317-SCAN-FOR-ITEM-ROW.
068800
068900     IF LS-TBL-PRODUCT-ID (LS-TBL-IDX) =
069000                                 WS-CI-PRODUCT-ID (WS-CI-IDX)
069100        AND LS-TBL-PLATFORM-ID (LS-TBL-IDX) = WS-LOOKUP-KEY
069200        AND LS-TBL-AVAILABLE (LS-TBL-IDX)
069300           MOVE 'YES' TO WS-LISTING-FOUND-SW
069400           MOVE LS-TBL-SELLING-PRICE (LS-TBL-IDX) TO WS-ITEM-PRICE
069500           MOVE WS-LOOKUP-KEY TO WS-ITEM-SOURCE-PLATFORM.
069600
069700 317-EXIT.
069800     EXIT.
069900
070000
070100******************************************************************
070200*  320- "CHEAPEST AVAILABLE" HELPER - AMONG A PRODUCT'S AVAILABL *
070300*  LISTINGS, THE MINIMUM PRICE; A TIE GOES TO THE FIRST MATCH IN *
070400*  FILE ORDER (MATB0140 - DO NOT REPLACE ON AN EQUAL PRICE). *
070500******************************************************************
070600 320-FIND-CHEAPEST-LISTING.
070700
070800     MOVE 'NO ' TO WS-LISTING-FOUND-SW.
070900     MOVE ZERO TO WS-BEST-PRICE.
071000     PERFORM 325-CHECK-CHEAPEST-ROW THRU 325-EXIT
071100         VARYING LS-TBL-IDX FROM 1 BY 1
071200         UNTIL LS-TBL-IDX > LS-TBL-ROW-COUNT.
071300     IF LISTING-FOUND
071400        MOVE WS-BEST-PRICE TO WS-ITEM-PRICE
071500        MOVE WS-BEST-PLATFORM-ID TO WS-ITEM-SOURCE-PLATFORM.
071600
071700 320-EXIT.
071800     EXIT.
071900
072000
072100 325-CHECK-CHEAPEST-ROW.
072200
072300     IF LS-TBL-PRODUCT-ID (LS-TBL-IDX) =
072400                             WS-CI-PRODUCT-ID (WS-CI-IDX)
072500        AND LS-TBL-AVAILABLE (LS-TBL-IDX)
072600        IF LISTING-NOT-FOUND OR
072700           LS-TBL-SELLING-PRICE (LS-TBL-IDX) < WS-BEST-PRICE
072800              MOVE 'YES' TO WS-LISTING-FOUND-SW
072900              MOVE LS-TBL-SELLING-PRICE (LS-TBL-IDX) TO
073000                                       WS-BEST-PRICE
073100              MOVE LS-TBL-PLATFORM-ID (LS-TBL-IDX) TO
073200                                       WS-BEST-PLATFORM-ID.
073300
073400 325-EXIT.
073500     EXIT.
073600
073700
073800 335-ACCUM-SOURCE-SUBTOTAL.
073900
074000     SET WS-SRC-IDX TO 1.
074100     MOVE 'NO ' TO WS-PLATFORM-FOUND-SW.
074200     IF WS-SRC-COUNT > ZERO
074300        SEARCH WS-SRC-ROW
074400           AT END
074500              NEXT SENTENCE
074600           WHEN WS-SRC-PLATFORM-ID (WS-SRC-IDX) =
074700                                      WS-ITEM-SOURCE-PLATFORM
074800              MOVE 'YES' TO WS-PLATFORM-FOUND-SW.
074900     IF NOT PLATFORM-FOUND
075000        ADD 1 TO WS-SRC-COUNT
075100        SET WS-SRC-IDX TO WS-SRC-COUNT
075200        MOVE WS-ITEM-SOURCE-PLATFORM TO
075300                             WS-SRC-PLATFORM-ID (WS-SRC-IDX)
075400        MOVE ZERO TO WS-SRC-SUBTOTAL (WS-SRC-IDX).
075500     ADD WS-ITEM-PRICE TO WS-SRC-SUBTOTAL (WS-SRC-IDX).
075600
075700 335-EXIT.
075800     EXIT.
075900
076000
076100 340-APPEND-DETAIL-ROW.
076200
076300     ADD 1 TO WS-DETAIL-COUNT-TOTAL.
076400     SET WS-DTL-IDX TO WS-DETAIL-COUNT-TOTAL.
076500     MOVE WS-CI-PRODUCT-NAME (WS-CI-IDX) TO
076600                       WS-DTL-PRODUCT-NAME (WS-DTL-IDX).
076700     MOVE WS-ITEM-SOURCE-PLATFORM TO
076800                       WS-DTL-SOURCE-PLATFORM (WS-DTL-IDX).
076900     MOVE WS-ITEM-PRICE TO WS-DTL-PRICE (WS-DTL-IDX).
077000     MOVE WS-ITEM-AVAILABLE-FLAG TO
077100                       WS-DTL-AVAILABLE-FLAG (WS-DTL-IDX).
077200     MOVE WS-ITEM-FALLBACK-FLAG TO
077300                       WS-DTL-FALLBACK-FLAG (WS-DTL-IDX).
077400
077500 340-EXIT.
077600     EXIT.
077700
077800
077900******************************************************************
078000*  350- TOTALS THE FEES FOR EVERY SOURCE PLATFORM ACTUALLY USED *
078100*  BY THE COMBO AND STORES THE FINISHED SUMMARY ROW. *
078200******************************************************************
078300 350-BUILD-COMBO-SUMMARY.
078400
078500     MOVE ZERO TO WS-COMBO-SUBTOTAL-WRK WS-COMBO-DELIVERY-WRK
078600                  WS-COMBO-HANDLING-WRK WS-COMBO-PLATFORM-FEE-WRK.
078700     PERFORM 355-ACCUM-PLATFORM-FEES THRU 355-EXIT
078800         VARYING WS-SRC-IDX FROM 1 BY 1
078900         UNTIL WS-SRC-IDX > WS-SRC-COUNT.
079000     PERFORM 360-STORE-COMBO-ROW THRU 360-EXIT.
079100
079200 350-EXIT.
079300     EXIT.
079400
079500
079600 355-ACCUM-PLATFORM-FEES.
079700
079800     ADD WS-SRC-SUBTOTAL (WS-SRC-IDX) TO WS-COMBO-SUBTOTAL-WRK.
079900     MOVE WS-SRC-PLATFORM-ID (WS-SRC-IDX) TO WS-LOOKUP-KEY.
080000     PERFORM 150-LOOKUP-FEE-ROW THRU 150-EXIT.
080100     IF WS-SRC-SUBTOTAL (WS-SRC-IDX) >= WS-FOUND-THRESHOLD
080200        CONTINUE
080300     ELSE
080400        ADD WS-FOUND-DELIVERY-FEE TO WS-COMBO-DELIVERY-WRK.
080500     ADD WS-FOUND-HANDLING TO WS-COMBO-HANDLING-WRK.
080600     ADD WS-FOUND-PLATFORM-FEE TO WS-COMBO-PLATFORM-FEE-WRK.
080700     PERFORM 160-CALC-FEE-SCHEDULE-FEES THRU 160-EXIT.
080900
081000 355-EXIT.
081100     EXIT.
081200
081300
081400 360-STORE-COMBO-ROW.
081500
081600     ADD 1 TO WS-COMBO-COUNT.
081700     SET WS-COMBO-IDX TO WS-COMBO-COUNT.
081800     MOVE WS-COMBO-NAME-WRK TO WS-COMBO-NAME (WS-COMBO-IDX).
081900     MOVE WS-COMBO-SUBTOTAL-WRK TO
082000         WS-COMBO-SUBTOTAL (WS-COMBO-IDX).
082100     MOVE WS-COMBO-DELIVERY-WRK TO
082200         WS-COMBO-DELIVERY (WS-COMBO-IDX).
082300     MOVE WS-COMBO-HANDLING-WRK TO
082400         WS-COMBO-HANDLING (WS-COMBO-IDX).
082500     MOVE WS-COMBO-PLATFORM-FEE-WRK TO
082600                           WS-COMBO-PLATFORM-FEE (WS-COMBO-IDX).
082700     COMPUTE WS-COMBO-TOTAL-COST (WS-COMBO-IDX) =
082800             WS-COMBO-SUBTOTAL-WRK + WS-COMBO-DELIVERY-WRK +
082900             WS-COMBO-HANDLING-WRK + WS-COMBO-PLATFORM-FEE-WRK.
083000     MOVE WS-COMBO-AVAIL-WRK TO
083100         WS-COMBO-AVAIL-ITEMS (WS-COMBO-IDX).
083200     MOVE WS-COMBO-UNAVAIL-WRK TO
083300                           WS-COMBO-UNAVAIL-ITEMS (WS-COMBO-IDX).
083400     IF WS-COMBO-DELIVERY-WRK = ZERO
083500        MOVE 'Y' TO WS-COMBO-FREE-DEL-FLAG (WS-COMBO-IDX)
083600     ELSE
083700        MOVE 'N' TO WS-COMBO-FREE-DEL-FLAG (WS-COMBO-IDX).
083800     MOVE WS-COMBO-DETAIL-START-WRK TO
083900                           WS-COMBO-DETAIL-START (WS-COMBO-IDX).
084000     COMPUTE WS-COMBO-DETAIL-COUNT (WS-COMBO-IDX) =
084100             WS-DETAIL-COUNT-TOTAL - WS-COMBO-DETAIL-START-WRK.
084200
084300 360-EXIT.
084400     EXIT.
084500
084600
084700******************************************************************
084800*  400- THRU 410- THE OPTIMAL "BEST-COMBO" RATER - EVERY ITEM *
084900*  SOURCED FROM ITS OWN CHEAPEST AVAILABLE LISTING. *
085000******************************************************************
085100 400-RATE-BEST-COMBO.
085200
085300     MOVE ZERO TO WS-SRC-COUNT.
085400     MOVE ZERO TO WS-COMBO-AVAIL-WRK WS-COMBO-UNAVAIL-WRK.
085500     MOVE 'BEST-COMBO' TO WS-COMBO-NAME-WRK.
085600     MOVE WS-DETAIL-COUNT-TOTAL TO WS-COMBO-DETAIL-START-WRK.
085700     PERFORM 410-RATE-BEST-ITEM THRU 410-EXIT
085800         VARYING WS-CI-IDX FROM 1 BY 1
085900         UNTIL WS-CI-IDX > WS-CART-ITEM-COUNT.
086000     PERFORM 350-BUILD-COMBO-SUMMARY THRU 350-EXIT.
086100
086200 400-EXIT.
086300     EXIT.
086400
086500
086600 410-RATE-BEST-ITEM.
086700
086800     PERFORM 320-FIND-CHEAPEST-LISTING THRU 320-EXIT.
086900     IF LISTING-FOUND
087000        MOVE 'N' TO WS-ITEM-FALLBACK-FLAG
087100        MOVE 'Y' TO WS-ITEM-AVAILABLE-FLAG
087200        ADD 1 TO WS-COMBO-AVAIL-WRK
087300        PERFORM 335-ACCUM-SOURCE-SUBTOTAL THRU 335-EXIT
087400     ELSE
087500        MOVE 'N' TO WS-ITEM-AVAILABLE-FLAG
087600        MOVE 'N' TO WS-ITEM-FALLBACK-FLAG
087700        MOVE SPACES TO WS-ITEM-SOURCE-PLATFORM
087800        MOVE ZERO TO WS-ITEM-PRICE
087900        ADD 1 TO WS-COMBO-UNAVAIL-WRK
088000        ADD 1 TO WS-UNAVAIL-ITEM-CTR.
088100     MOVE 'BEST-COMBO' TO WS-COMBO-NAME-WRK.
088200     PERFORM 340-APPEND-DETAIL-ROW THRU 340-EXIT.
088300
088400 410-EXIT.
088500     EXIT.
088600
088700
088800******************************************************************
088900*  500- THRU 530- SORTS THE COMBOS FOR THIS USER AND WRITES THE *
089000*  RESULT FILE, DETAIL FILE AND COMPARISON REPORT FOR EACH ONE. *
089100******************************************************************
089200 500-RANK-AND-REPORT-COMBOS.
089300
089400     CALL 'SRTCOMBO' USING WS-COMBO-TBL.
089500     MOVE ZERO TO WS-RANK-NO.
089600     IF WS-LINES-USED >= WS-LINES-PER-PAGE
089700        PERFORM 955-HEADINGS THRU 955-EXIT
089800     ELSE
089900        MOVE WS-PREVIOUS-USER-ID TO RPT-USER-ID
090000        MOVE WS-CART-ITEM-COUNT TO RPT-CART-ITEM-CNT
090100        PERFORM 955-HEADINGS THRU 955-EXIT.
090200     PERFORM 510-WRITE-COMBO-LINE THRU 510-EXIT
090300         VARYING WS-COMBO-IDX FROM 1 BY 1
090400         UNTIL WS-COMBO-IDX > WS-COMBO-COUNT.
090500     PERFORM 530-WRITE-USER-FOOTER THRU 530-EXIT.
090600
090700 500-EXIT.
090800     EXIT.
090900
091000
091100 510-WRITE-COMBO-LINE.
091200
091300     IF WS-LINES-USED >= WS-LINES-PER-PAGE
091400        PERFORM 955-HEADINGS THRU 955-EXIT.
091500     ADD 1 TO WS-RANK-NO.
091600     MOVE WS-RANK-NO TO RANK-CL.
091700     MOVE WS-COMBO-NAME (WS-COMBO-IDX) TO COMBO-NAME-CL.
091800     MOVE WS-COMBO-SUBTOTAL (WS-COMBO-IDX) TO SUBTOTAL-CL.
091900     MOVE WS-COMBO-DELIVERY (WS-COMBO-IDX) TO DELIVERY-CL.
092000     MOVE WS-COMBO-HANDLING (WS-COMBO-IDX) TO HANDLING-CL.
092100     MOVE WS-COMBO-PLATFORM-FEE (WS-COMBO-IDX) TO PLATFORM-FEE-CL.
092200     MOVE WS-COMBO-TOTAL-COST (WS-COMBO-IDX) TO TOTAL-CL.
092300     MOVE WS-COMBO-AVAIL-ITEMS (WS-COMBO-IDX) TO AVAIL-CL.
092400     MOVE WS-COMBO-UNAVAIL-ITEMS (WS-COMBO-IDX) TO UNAVAIL-CL.
092500     MOVE WS-COMBO-FREE-DEL-FLAG (WS-COMBO-IDX) TO FREE-DEL-CL.
092600     MOVE 2 TO WS-LINE-SPACING.
092700     WRITE REPORT-FILE-REC FROM CL-COMBO-LINE
092800         AFTER ADVANCING WS-LINE-SPACING.
092900     ADD WS-LINE-SPACING TO WS-LINES-USED.
093000     PERFORM 520-WRITE-DETAIL-LINES THRU 520-EXIT.
093100     PERFORM 560-WRITE-RESULT-RECORD THRU 560-EXIT.
093200     ADD 1 TO WS-COMBOS-WRITTEN-CTR.
093300
093400 510-EXIT.
093500     EXIT.
093600
093700
093800 520-WRITE-DETAIL-LINES.
093900
094000     PERFORM 525-WRITE-ONE-DETAIL-LINE THRU 525-EXIT
094100         VARYING WS-DTL-IDX FROM
094200                      WS-COMBO-DETAIL-START (WS-COMBO-IDX)
094300         BY 1
094400         UNTIL WS-DTL-IDX > WS-COMBO-DETAIL-START (WS-COMBO-IDX) +
094500                             WS-COMBO-DETAIL-COUNT (WS-COMBO-IDX).
094600
094700 520-EXIT.
094800     EXIT.
094900
095000
095100 525-WRITE-ONE-DETAIL-LINE.
095200
095300     IF WS-LINES-USED >= WS-LINES-PER-PAGE
095400        PERFORM 955-HEADINGS THRU 955-EXIT.
095500     MOVE WS-DTL-PRODUCT-NAME (WS-DTL-IDX) TO PRODUCT-NAME-DL.
095600     MOVE WS-DTL-SOURCE-PLATFORM (WS-DTL-IDX) TO SOURCE-PLAT-DL.
095700     MOVE WS-DTL-PRICE (WS-DTL-IDX) TO PRICE-DL.
095800     IF WS-DTL-AVAILABLE-FLAG (WS-DTL-IDX) = 'N'
095900        MOVE 'UNAVAILABLE' TO MARKER-DL
096000     ELSE
096100        IF WS-DTL-FALLBACK-FLAG (WS-DTL-IDX) = 'Y'
096200           MOVE 'FALLBACK'   TO MARKER-DL
096300        ELSE
096400           MOVE SPACES       TO MARKER-DL.
096500     MOVE 1 TO WS-LINE-SPACING.
096600     WRITE REPORT-FILE-REC FROM DL-ITEM-DETAIL
096700         AFTER ADVANCING WS-LINE-SPACING.
096800     ADD WS-LINE-SPACING TO WS-LINES-USED.
096900     PERFORM 570-WRITE-DETAIL-RECORD THRU 570-EXIT.
097000
097100 525-EXIT.
097200     EXIT.
097300
097400
097500 530-WRITE-USER-FOOTER.
097600
097700     IF WS-LINES-USED >= WS-LINES-PER-PAGE
097800        PERFORM 955-HEADINGS THRU 955-EXIT.
097900     MOVE WS-COMBO-COUNT TO COMBO-CNT-FL.
098000     MOVE WS-COMBO-NAME (1) TO BEST-COMBO-FL.
098100     MOVE WS-COMBO-TOTAL-COST (1) TO BEST-TOTAL-FL.
098200     COMPUTE SAVINGS-FL =
098300        WS-COMBO-TOTAL-COST (WS-COMBO-COUNT) -
098400        WS-COMBO-TOTAL-COST (1).
098500     MOVE 2 TO WS-LINE-SPACING.
098600     WRITE REPORT-FILE-REC FROM FL-USER-FOOTER
098700         AFTER ADVANCING WS-LINE-SPACING.
098800     ADD WS-LINE-SPACING TO WS-LINES-USED.
098900
099000 530-EXIT.
099100     EXIT.
099200
099300
099400 540-WRITE-RUN-TOTALS-LINE.
099500
099600     MOVE WS-CARTS-PROCESSED-CTR TO CARTS-RTL.
099700     MOVE WS-COMBOS-WRITTEN-CTR TO COMBOS-RTL.
099800     MOVE WS-UNAVAIL-ITEM-CTR TO UNAVAIL-RTL.
099900     MOVE 2 TO WS-LINE-SPACING.
100000     WRITE REPORT-FILE-REC FROM RTL-RUN-TOTALS-LINE
100100         AFTER ADVANCING WS-LINE-SPACING.
100200
100300 540-EXIT.
100400     EXIT.
100500
100600
100700 560-WRITE-RESULT-RECORD.
100800
100900     MOVE WS-PREVIOUS-USER-ID TO CR-USER-ID.
101000     MOVE WS-COMBO-NAME (WS-COMBO-IDX) TO CR-COMBO-NAME.
101100     MOVE WS-COMBO-SUBTOTAL (WS-COMBO-IDX) TO CR-SUBTOTAL.
101200     MOVE WS-COMBO-DELIVERY (WS-COMBO-IDX) TO CR-DELIVERY-FEE.
101300     MOVE WS-COMBO-HANDLING (WS-COMBO-IDX) TO CR-HANDLING-CHARGE.
101400     MOVE WS-COMBO-PLATFORM-FEE (WS-COMBO-IDX) TO CR-PLATFORM-FEE.
101500     MOVE WS-COMBO-TOTAL-COST (WS-COMBO-IDX) TO CR-TOTAL-COST.
101600     MOVE WS-COMBO-AVAIL-ITEMS (WS-COMBO-IDX) TO
101700         CR-AVAILABLE-ITEMS.
101800     MOVE WS-COMBO-UNAVAIL-ITEMS (WS-COMBO-IDX) TO
101900                                        CR-UNAVAILABLE-ITEMS.
102000     MOVE WS-COMBO-FREE-DEL-FLAG (WS-COMBO-IDX) TO
102100                                        CR-FREE-DELIVERY-FLAG.
102200     WRITE RESULT-FILE-REC FROM CR-RESULT-RECORD.
102300
102400 560-EXIT.
102500     EXIT.
102600
102700
102800 570-WRITE-DETAIL-RECORD.
102900
103000     MOVE WS-PREVIOUS-USER-ID TO RD-USER-ID.
103100     MOVE WS-COMBO-NAME (WS-COMBO-IDX) TO RD-COMBO-NAME.
103200     MOVE WS-DTL-PRODUCT-NAME (WS-DTL-IDX) TO RD-PRODUCT-NAME.
103300     MOVE WS-DTL-SOURCE-PLATFORM (WS-DTL-IDX) TO
103400         RD-SOURCE-PLATFORM.
103500     MOVE WS-DTL-PRICE (WS-DTL-IDX) TO RD-PRICE.
103600     MOVE WS-DTL-AVAILABLE-FLAG (WS-DTL-IDX) TO RD-AVAILABLE-FLAG.
103700     MOVE WS-DTL-FALLBACK-FLAG (WS-DTL-IDX) TO RD-FALLBACK-FLAG.
103800     WRITE DETAIL-FILE-REC FROM RD-DETAIL-RECORD.
103900
104000 570-EXIT.
104100     EXIT.
104200
104300
104400******************************************************************
104500*  150- FEE-SCHEDULE LOOKUP - CASE-INSENSITIVE, UNKNOWN PLATFORM *
104600*  FALLS BACK TO THE ALL-ZERO ROW (MATB0091).  WS-LOOKUP-KEY IS *
104700*  FOLDED TO LOWER CASE SO A MIXED-CASE KEY ON EITHER FILE STILL *
104800*  MATCHES THE LOWER-CASE KEYS CARRIED ON FEES-FILE. *
104900******************************************************************
105000 150-LOOKUP-FEE-ROW.
105100
105200     INSPECT WS-LOOKUP-KEY CONVERTING
105300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
105400         'abcdefghijklmnopqrstuvwxyz'.
105900     SET FT-FEE-IDX TO 1.
106000     MOVE 'NO ' TO WS-PLATFORM-FOUND-SW.
106100     IF FT-FEE-ROW-COUNT > ZERO
106200        SEARCH FT-FEE-ROW
106300           AT END
106400              NEXT SENTENCE
106500           WHEN FT-ROW-PLATFORM-ID (FT-FEE-IDX) = WS-LOOKUP-KEY
106600              MOVE 'YES' TO WS-PLATFORM-FOUND-SW.
106700     IF PLATFORM-FOUND
106800        MOVE FT-ROW-DELIVERY-FEE (FT-FEE-IDX) TO
106900                                      WS-FOUND-DELIVERY-FEE
107000        MOVE FT-ROW-FREE-DEL-THRESH (FT-FEE-IDX) TO
107100                                      WS-FOUND-THRESHOLD
107200        MOVE FT-ROW-HANDLING-CHARGE (FT-FEE-IDX) TO
107300                                      WS-FOUND-HANDLING
107400        MOVE FT-ROW-PLATFORM-FEE (FT-FEE-IDX) TO
107500                                      WS-FOUND-PLATFORM-FEE
107600        MOVE FT-ROW-SURGE-MULT (FT-FEE-IDX) TO
107700                                      WS-FOUND-SURGE-MULT
107800     ELSE
107900        MOVE ZERO TO WS-FOUND-DELIVERY-FEE WS-FOUND-THRESHOLD
108000                     WS-FOUND-HANDLING WS-FOUND-PLATFORM-FEE
108100        MOVE 1.00 TO WS-FOUND-SURGE-MULT.
108200
108300 150-EXIT.
108400     EXIT.
108500
108600
108700******************************************************************
108800*  160- REFERENCE FEE FORMULA (SURGE-ADJUSTED DELIVERY FEE      *
108810*  PARITY CHECK).                                                *
108900*  ADDED MATB0420 FOR THE ANNUAL FEE-SCHEDULE AUDIT JOB, TO       *
109000*  COMPARE THE SURGE-ADJUSTED DELIVERY FEE AGAINST THE PLAIN     *
109100*  BASE FEE THE COMBO RATERS ACTUALLY CHARGE.  RUNS EVERY TIME   *
109200*  A SOURCE PLATFORM'S FEES ARE ACCRUED - THIS PARAGRAPH DOES    *
109300*  NOT CHANGE ANYTHING THE COMBO RATERS WRITE, IT ONLY DISPLAYS  *
109350*  THE VARIANCE FOR THE AUDITORS.                                *
109400******************************************************************
109500 160-CALC-FEE-SCHEDULE-FEES.
109600
109700     IF WS-SRC-SUBTOTAL (WS-SRC-IDX) >= WS-FOUND-THRESHOLD
109800        MOVE ZERO TO WS-PARITY-DELIVERY
109900     ELSE
110000        COMPUTE WS-PARITY-DELIVERY ROUNDED =
110100                WS-FOUND-DELIVERY-FEE * WS-FOUND-SURGE-MULT.
110200     COMPUTE WS-PARITY-TOTAL-FEES =
110300             WS-PARITY-DELIVERY + WS-FOUND-HANDLING +
110400             WS-FOUND-PLATFORM-FEE.
110500     IF WS-PARITY-DELIVERY NOT = WS-FOUND-DELIVERY-FEE
110600        DISPLAY 'SURGE AUDIT - PLATFORM ' WS-LOOKUP-KEY
110700                ' BASE ' WS-FOUND-DELIVERY-FEE
110800                ' SURGED ' WS-PARITY-DELIVERY.
110900
111000 160-EXIT.
111100     EXIT.
111200
111300
111400 800-READ-CART-FILE.
111500
111600     READ CART-FILE INTO CI-CART-ITEM-RECORD
111700         AT END MOVE 'YES' TO WS-EOF-CART-SW
111800                GO TO 800-EXIT.
111900
112000 800-EXIT.
112100     EXIT.
112200
112300
112400 900-DISPLAY-PROG-DIAG.
112500
112600     DISPLAY '****     CARTCMP RUNNING COMPLETE     ****'.
112700     DISPLAY '                                            '.
112800     MOVE 'CARTS PROCESSED                            '  TO
112900          DISP-MESSAGE.
113000     MOVE WS-CARTS-PROCESSED-CTR TO DISP-VALUE.
113100     DISPLAY DISPLAY-LINE.
113200     MOVE 'COMBOS WRITTEN                             '  TO
113300          DISP-MESSAGE.
113400     MOVE WS-COMBOS-WRITTEN-CTR TO DISP-VALUE.
113500     DISPLAY DISPLAY-LINE.
113600     MOVE 'UNAVAILABLE ITEM OCCURRENCES                '  TO
113700          DISP-MESSAGE.
113800     MOVE WS-UNAVAIL-ITEM-CTR TO DISP-VALUE.
113900     DISPLAY DISPLAY-LINE.
114000     DISPLAY '                                            '.
114100     DISPLAY '****     CARTCMP EOJ                  ****'.
114200
114300 900-EXIT.
114400     EXIT.
114500
114600
114700 955-HEADINGS.
114800
114900     ADD 1 TO WS-PAGE-COUNT.
115000     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
115100     WRITE REPORT-FILE-REC FROM HDR-LINE1
115200         AFTER ADVANCING PAGE.
115300     MOVE 1 TO WS-LINES-USED.
115400     MOVE 2 TO WS-LINE-SPACING.
115500     WRITE REPORT-FILE-REC FROM HDR-LINE2
115600         AFTER ADVANCING WS-LINE-SPACING.
115700     ADD WS-LINE-SPACING TO WS-LINES-USED.
115800
115900 955-EXIT.
116000     EXIT.
